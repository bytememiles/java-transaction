000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. 901-RECONCILIATION.
000120  AUTHOR. L M HAUGEN.
000130  INSTALLATION. DST SYSTEMS - OMAHA DATA CENTER.
000140  DATE-WRITTEN. 02/19/1990.
000150  DATE-COMPILED.
000160  SECURITY.  COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*
000180*---------------------------------------------------------------
000190*      RCN.R00901
000200*      DAILY MERCHANT SALES RECONCILIATION
000210*---------------------------------------------------------------
000220*
000230***************************************************************
000240*    DESCRIPTION
000250*
000260* THIS PROGRAM RUNS EVERY NIGHT AGAINST YESTERDAY'S BUSINESS.
000270* FOR EVERY MERCHANT ON MERCHANTS-FILE IT ADDS UP THE COMPLETED
000280* ORDERS WRITTEN AGAINST THAT MERCHANT FOR YESTERDAY'S CALENDAR
000290* DATE AND COMPARES THE TOTAL TO THE MERCHANT'S CURRENT
000300* SETTLEMENT BALANCE.  A REPORT ROW IS WRITTEN FOR EVERY
000310* MERCHANT, MATCHED OR NOT - THE DOLLAR DIFFERENCE ITSELF IS
000320* THE PAYLOAD, NOT JUST A FLAG.
000330*
000340* THIS JOB IS RERUNNABLE.  RECON-REPORTS-IN IS THE REPORT FILE
000350* FROM ALL PRIOR RUNS.  IT IS LOADED INTO A TABLE AT START OF
000360* RUN AND ANY (MERCHANT, REPORT DATE) ALREADY ON FILE IS LEFT
000370* ALONE - WE NEVER WRITE A SECOND REPORT ROW FOR A MERCHANT/DAY
000380* THAT HAS ALREADY BEEN RECONCILED.  RECON-REPORTS-OUT IS THE
000390* OLD TABLE PLUS WHATEVER NEW ROWS THIS RUN ADDED, REWRITTEN IN
000400* FULL, THE SAME SHAPE AS THE MASTER REWRITES ON ORD.TIP10.
000410*
000420* ONE MERCHANT'S FAILURE (NO ORDERS FOUND IS NOT A FAILURE -
000430* ZERO SALES IS A VALID RECONCILIATION - BUT A MISSING MERCHANT
000440* KEY OR A TABLE-FULL CONDITION IS) IS LOGGED TO THE CONSOLE AND
000450* THE RUN CONTINUES WITH THE NEXT MERCHANT.
000460*
000470***************************************************************
000480*     AMENDMENT HISTORY
000490*
000500*      DATE       AUTHOR   REQUEST   DESCRIPTION
000510*
000520*      02/19/90   LMH      INITIAL WRITE-UP.                      CR09310 
000530*      08/02/91   RDK      REPORT ROW NOW WRITTEN FOR             CR09601 
000540*               EVERY MERCHANT, NOT JUST MISMATCHES.              CR09601 
000550*      05/14/93   LMH      ADDED RERUN GUARD - RELOAD             CR10090 
000560*               PRIOR REPORT FILE AND SKIP DUPLICATES.            CR10090 
000570*      01/06/99   CJT      Y2K REMEDIATION - DATE                 CR11420 
000580*               FIELDS REBUILT AS CC/YY/MM/DD GROUPS              CR11420 
000590*               THROUGHOUT, YESTERDAY ROUTINE REDONE              CR11420 
000600*               WITH EXPLICIT CENTURY CARRY.                      CR11420 
000610*      09/23/02   LMH      ONE BAD MERCHANT NO LONGER             CR12015 
000620*               ABORTS THE RUN - LOG AND CONTINUE.                CR12015 
000630*      07/23/03   RDK      FILE STATUS ON EVERY OPEN IS           CR12456 
000640*               NOW CHECKED - COMPANION FIX TO THE ONE            CR12456 
000650*               MADE ON ORD.TIP10 YESTERDAY (CR12455).            CR12456 
000660*               A BAD OPEN ON THIS PROGRAM WAS JUST AS            CR12456 
000670*               SILENT AS THE ONE THAT BIT ORD.TIP10.             CR12456 
000680*
000690***************************************************************
000700*     FILES
000710*
000720*     MERCHANTS-FILE      - MERCHANT SETTLEMENT MASTER, INPUT
000730*     ORDERS-FILE         - ORDER HISTORY WRITTEN BY ORD.TIP10
000740*     RECON-REPORTS-IN    - PRIOR RECONCILIATION REPORTS
000750*     RECON-REPORTS-OUT   - PRIOR REPORTS PLUS TODAY'S, REWRITTEN
000760*
000770***************************************************************
000780*     UTILITIES
000790*
000800*     NONE.
000810*
000820***************************************************************
000830*     COPYBOOKS
000840*
000850*     NONE - THIS SHOP CARRIES RECORD LAYOUTS IN-LINE, SEE THE
000860*     FILE SECTION BELOW.
000870*
000880***************************************************************
000890*
000900  ENVIRONMENT DIVISION.
000910  CONFIGURATION SECTION.
000920  SOURCE-COMPUTER. IBM-4381.
000930  OBJECT-COMPUTER. IBM-4381.
000940  SPECIAL-NAMES.
000950      C01 IS TOP-OF-FORM
000960      UPSI-0 ON STATUS IS RERUN-REQUESTED.
000970*
000980  INPUT-OUTPUT SECTION.
000990  FILE-CONTROL.
001000      SELECT MERCHANTS-FILE ASSIGN TO MERCMSTR
001010          ORGANIZATION IS LINE SEQUENTIAL
001020          FILE STATUS IS WS-MCH-STATUS.
001030*
001040      SELECT ORDERS-FILE ASSIGN TO ORDRSOUT
001050          ORGANIZATION IS LINE SEQUENTIAL
001060          FILE STATUS IS WS-ORD-STATUS.
001070*
001080      SELECT RECON-REPORTS-IN ASSIGN TO RECONIN
001090          ORGANIZATION IS LINE SEQUENTIAL
001100          FILE STATUS IS WS-RCI-STATUS.
001110*
001120      SELECT RECON-REPORTS-OUT ASSIGN TO RECONOUT
001130          ORGANIZATION IS LINE SEQUENTIAL
001140          FILE STATUS IS WS-RCO-STATUS.
001150*
001160  DATA DIVISION.
001170  FILE SECTION.
001180*
001190* MERCHANT SETTLEMENT MASTER - LOAD-ONLY HERE, NOT REWRITTEN.
001200* THIS JOB NEVER CHANGES A MERCHANT BALANCE.
001210  FD  MERCHANTS-FILE
001220      LABEL RECORDS ARE STANDARD.
001230  01  MERCHANT-MASTER-RECORD.
001240      05  MCH-RECORD-CODE            PIC X(03).
001250          88  MCH-ACTIVE-RECORD          VALUE 'MCH'.
001260      05  MCH-SEQUENCE-NUMBER        PIC 9(03).
001270      05  MCH-ID                     PIC 9(09).
001280      05  MCH-NAME                   PIC X(255).
001290      05  MCH-BALANCE                PIC S9(17)V99.
001300      05  MCH-CURRENCY-CDE           PIC X(03).
001310      05  FILLER                     PIC X(20).
001320*
001330* ORDER HISTORY WRITTEN BY ORD.TIP10 - LOAD-ONLY HERE.
001340  FD  ORDERS-FILE
001350      LABEL RECORDS ARE STANDARD.
001360  01  ORDER-MASTER-RECORD.
001370      05  ORD-RECORD-CODE            PIC X(03).
001380          88  ORD-ACTIVE-RECORD          VALUE 'ORD'.
001390      05  ORD-SEQUENCE-NUMBER        PIC 9(03).
001400      05  ORD-ID                     PIC 9(09).
001410      05  ORD-NUMBER                 PIC X(50).
001420      05  ORD-USER-ID                PIC 9(09).
001430      05  ORD-PROD-ID                PIC 9(09).
001440      05  ORD-MERCH-ID               PIC 9(09).
001450      05  ORD-SKU                    PIC X(100).
001460      05  ORD-QUANTITY               PIC S9(09).
001470      05  ORD-UNIT-PRICE             PIC S9(17)V99.
001480      05  ORD-TOTAL-AMOUNT           PIC S9(17)V99.
001490      05  ORD-STATUS                 PIC X(20).
001500          88  ORD-STATUS-PENDING         VALUE 'PENDING'.
001510          88  ORD-STATUS-COMPLETED       VALUE 'COMPLETED'.
001520          88  ORD-STATUS-FAILED          VALUE 'FAILED'.
001530          88  ORD-STATUS-REFUNDED        VALUE 'REFUNDED'.
001540      05  ORD-CREATED-AT             PIC X(26).
001550      05  FILLER                     PIC X(20).
001560*
001570* RECONCILIATION REPORT - PRIOR RUNS READ ON INPUT, THIS RUN'S
001580* TOTAL WRITTEN ON OUTPUT.  SAME RECORD SHAPE BOTH SIDES.
001590  FD  RECON-REPORTS-IN
001600      LABEL RECORDS ARE STANDARD.
001610  01  RECON-REPORT-IN-RECORD.
001620      05  RCI-RECORD-CODE            PIC X(03).
001630          88  RCI-ACTIVE-RECORD          VALUE 'RCN'.
001640      05  RCI-SEQUENCE-NUMBER        PIC 9(03).
001650      05  RCI-ID                     PIC 9(09).
001660      05  RCI-MERCH-ID               PIC 9(09).
001670      05  RCI-REPORT-DATE            PIC 9(08).
001680      05  RCI-ACCOUNT-BALANCE        PIC S9(17)V99.
001690      05  RCI-CALC-SALES-VALUE       PIC S9(17)V99.
001700      05  RCI-DISCREPANCY            PIC S9(17)V99.
001710      05  RCI-STATUS                 PIC X(20).
001720      05  FILLER                     PIC X(20).
001730*
001740  FD  RECON-REPORTS-OUT
001750      LABEL RECORDS ARE STANDARD.
001760  01  RECON-REPORT-OUT-RECORD.
001770      05  RCO-RECORD-CODE            PIC X(03).
001780          88  RCO-ACTIVE-RECORD          VALUE 'RCN'.
001790      05  RCO-SEQUENCE-NUMBER        PIC 9(03).
001800      05  RCO-ID                     PIC 9(09).
001810      05  RCO-MERCH-ID               PIC 9(09).
001820      05  RCO-REPORT-DATE            PIC 9(08).
001830      05  RCO-ACCOUNT-BALANCE        PIC S9(17)V99.
001840      05  RCO-CALC-SALES-VALUE       PIC S9(17)V99.
001850      05  RCO-DISCREPANCY            PIC S9(17)V99.
001860      05  RCO-STATUS                 PIC X(20).
001870          88  RCO-STATUS-MATCHED         VALUE 'MATCHED'.
001880          88  RCO-STATUS-DISCREPANCY     VALUE 'DISCREPANCY'.
001890      05  FILLER                     PIC X(20).
001900*
001910  WORKING-STORAGE SECTION.
001920*
001930* EYE CATCHER TO AID DUMP READING.
001940  01  WS-DEBUG-DETAILS.
001950      05  FILLER                     PIC X(32)
001960              VALUE 'RCN.R00901----WORKING STORAGE  '.
001970*
001980* FILE STATUS BYTES - ONE PER SELECT ABOVE.
001990  01  WS-FILE-STATUSES.
002000      05  WS-MCH-STATUS              PIC X(02).
002010      05  WS-ORD-STATUS              PIC X(02).
002020      05  WS-RCI-STATUS              PIC X(02).
002030      05  WS-RCO-STATUS              PIC X(02).
002040      05  FILLER                     PIC X(02).
002050*
002060  01  WS-SWITCHES.
002070      05  WS-ORD-EOF-SW              PIC X(01) VALUE 'N'.
002080          88  ORD-EOF                    VALUE 'Y'.
002090      05  WS-RCI-EOF-SW              PIC X(01) VALUE 'N'.
002100          88  RCI-EOF                    VALUE 'Y'.
002110      05  WS-ALREADY-DONE-SW         PIC X(01) VALUE 'N'.
002120          88  MERCHANT-ALREADY-DONE      VALUE 'Y'.
002130      05  FILLER                     PIC X(01).
002140*
002150* RUN-LEVEL COUNTERS, ALL COMP.
002160  01  WS-COUNTERS.
002170      05  WS-MERCHANT-COUNT          PIC 9(05) COMP.
002180      05  WS-RECON-COUNT             PIC 9(05) COMP.
002190      05  WS-MERCHANTS-PROCESSED-CNT PIC 9(05) COMP.
002200      05  WS-NEXT-RECON-ID           PIC 9(09) COMP.
002210      05  FILLER                     PIC X(02).
002220*
002230* SKIPPED-MERCHANT COUNT KEPT AS A STANDALONE 77-LEVEL - OPERATIONS
002240* WATCHES THIS ONE ON THE CONSOLE LOG SEPARATELY FROM THE REST OF
002250* THE RUN COUNTERS ABOVE.
002260  77  WS-MERCHANTS-SKIPPED-CNT       PIC 9(05) COMP VALUE ZERO.
002270*
002280* MERCHANT MASTER TABLE - LOADED IN FULL AT 1100-LOAD-MERCHANTS.
002290  01  MERCHANT-TABLE.
002300      05  MERCHANT-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
002310              DEPENDING ON WS-MERCHANT-COUNT
002320              INDEXED BY MCH-TBL-IDX.
002330          10  MT-MERCH-ID            PIC 9(09).
002340          10  MT-BALANCE             PIC S9(17)V99.
002350          10  FILLER                 PIC X(05).
002360*
002370* PRIOR RECONCILIATION REPORTS - LOADED IN FULL AT 1200-LOAD-
002380* RECON-HISTORY, THIS RUN'S NEW ROWS ARE APPENDED TO THE SAME
002390* TABLE AND THE WHOLE TABLE IS REWRITTEN AT 8000-REWRITE-RECON.
002400  01  RECON-TABLE.
002410      05  RECON-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
002420              DEPENDING ON WS-RECON-COUNT
002430              INDEXED BY RCN-TBL-IDX.
002440          10  RT-RECON-ID            PIC 9(09).
002450          10  RT-MERCH-ID            PIC 9(09).
002460          10  RT-REPORT-DATE         PIC 9(08).
002470          10  RT-ACCOUNT-BALANCE     PIC S9(17)V99.
002480          10  RT-CALC-SALES-VALUE    PIC S9(17)V99.
002490          10  RT-DISCREPANCY         PIC S9(17)V99.
002500          10  RT-STATUS              PIC X(20).
002510          10  FILLER                 PIC X(05).
002520*
002530* ALL ORDER ROWS LOADED IN FULL AT 1300-LOAD-ORDERS SO EACH
002540* MERCHANT'S SALES CAN BE SUMMED BY TABLE SCAN - THIS SHOP HAS
002550* NO SORT STEP IN FRONT OF THIS JOB SO WE SCAN IN ORDER-FILE
002560* SEQUENCE EVERY TIME RATHER THAN CONTROL-BREAK ON A SORTED KEY.
002570  01  ORDER-TABLE.
002580      05  ORDER-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
002590              DEPENDING ON WS-ORDER-COUNT
002600              INDEXED BY ORD-TBL-IDX.
002610          10  OT-MERCH-ID            PIC 9(09).
002620          10  OT-STATUS              PIC X(20).
002630          10  OT-CREATED-YYYYMMDD    PIC 9(08).
002640          10  OT-TOTAL-AMOUNT        PIC S9(17)V99.
002650          10  FILLER                 PIC X(05).
002660*
002670  01  WS-ORDER-COUNT                 PIC 9(05) COMP.
002680*
002690* CURRENT MERCHANT/REPORT WORK FIELDS.
002700  01  WS-RECON-WORK.
002710      05  WS-RW-MERCH-ID             PIC 9(09).
002720      05  WS-RW-REPORT-DATE          PIC 9(08).
002730      05  WS-RW-ACCOUNT-BALANCE      PIC S9(17)V99.
002740      05  WS-RW-CALC-SALES-VALUE     PIC S9(17)V99.
002750      05  WS-RW-DISCREPANCY          PIC S9(17)V99.
002760      05  WS-RW-STATUS               PIC X(20).
002770      05  FILLER                     PIC X(05).
002780*
002790* CURRENT DATE BROKEN OUT INTO CC/YY/MM/DD GROUPS, PLUS A SECOND
002800* GROUP HOLDING YESTERDAY AFTER THE BORROW ROUTINE RUNS - PER
002810* THE 1999 Y2K REMEDIATION, SEE AMENDMENT CR11420.
002820  01  WS-TODAY-WORK.
002830      05  WS-TDY-DATE                PIC X(06).
002840      05  FILLER                     PIC X(02).
002850  01  WS-TODAY-FIELDS REDEFINES WS-TODAY-WORK.
002860      05  WS-TDY-YY                  PIC 9(02).
002870      05  WS-TDY-MM                  PIC 9(02).
002880      05  WS-TDY-DD                  PIC 9(02).
002890      05  FILLER                     PIC X(02).
002900  01  WS-TODAY-CC                    PIC 9(02) VALUE ZERO.
002910*
002920* DAYS-PER-MONTH TABLE, USED BY THE YESTERDAY BORROW ROUTINE.
002930* FEBRUARY ENTRY IS OVERLAID WITH 29 IN LEAP YEARS AT RUN TIME.
002940  01  WS-DAYS-IN-MONTH-TABLE.
002950      05  FILLER                     PIC X(02) VALUE '31'.
002960      05  FILLER                     PIC X(02) VALUE '28'.
002970      05  FILLER                     PIC X(02) VALUE '31'.
002980      05  FILLER                     PIC X(02) VALUE '30'.
002990      05  FILLER                     PIC X(02) VALUE '31'.
003000      05  FILLER                     PIC X(02) VALUE '30'.
003010      05  FILLER                     PIC X(02) VALUE '31'.
003020      05  FILLER                     PIC X(02) VALUE '31'.
003030      05  FILLER                     PIC X(02) VALUE '30'.
003040      05  FILLER                     PIC X(02) VALUE '31'.
003050      05  FILLER                     PIC X(02) VALUE '30'.
003060      05  FILLER                     PIC X(02) VALUE '31'.
003070  01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
003080      05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
003090*
003100  01  WS-YESTERDAY-WORK.
003110      05  WS-YDY-CC                  PIC 9(02).
003120      05  WS-YDY-YY                  PIC 9(02).
003130      05  WS-YDY-MM                  PIC 9(02).
003140      05  WS-YDY-DD                  PIC 9(02).
003150* NUMERIC OVERLAY OF THE FOUR GROUPS ABOVE - LETS 2000-RECONCILE-
003160* ONE-MERCHANT MOVE THE REPORT DATE STRAIGHT ACROSS INSTEAD OF
003170* RECOMPUTING IT FROM THE FOUR PIECES EVERY PASS OF THE LOOP.
003180  01  WS-YESTERDAY-NUMERIC REDEFINES WS-YESTERDAY-WORK
003190                                     PIC 9(08).
003200*
003210  01  WS-YEAR-4-WORK               PIC 9(04) COMP.
003220  01  WS-LEAP-TEST-QUOTIENT        PIC 9(04) COMP.
003230  01  WS-LEAP-TEST-REMAINDER       PIC 9(04) COMP.
003240* CONSOLE EYECATCHER FOR 9900-ABEND-RUN BELOW (CR12456) - SAME
003250* ROLE AS THE IDENTICALLY-NAMED FIELD ON ORD.TIP10, SO AN
003260* OPERATOR READING BOTH JOBS' LOGS SEES THE SAME SHAPE OF
003270* MESSAGE FROM EITHER ONE.
003280  01  WS-ABEND-PROGRAM-NAME        PIC X(08) VALUE SPACES.
003290*
003300  PROCEDURE DIVISION.
003310*
003320***************************************************************
003330*    0000-MAINLINE
003340*    LOADS THE MERCHANT MASTER, THE ORDER HISTORY AND THE PRIOR
003350*    RECONCILIATION REPORTS, COMPUTES YESTERDAY'S DATE, THEN
003360*    DRIVES THE CONTROL-BREAK LOOP OVER EVERY MERCHANT.
003370***************************************************************
003380  0000-MAINLINE.
003390      PERFORM 1000-INITIALIZE.
003400* ALL THREE LOADS MUST FINISH BEFORE THE CONTROL-BREAK LOOP
003410* BELOW STARTS - UNLIKE ORD.TIP10, THIS JOB NEVER INTERLEAVES A
003420* READ WITH PROCESSING, SINCE EVERY MERCHANT PASS NEEDS THE
003430* FULL ORDER TABLE ALREADY IN MEMORY.
003440      PERFORM 1100-LOAD-MERCHANTS.
003450      PERFORM 1200-LOAD-RECON-HISTORY.
003460      PERFORM 1300-LOAD-ORDERS.
003470      IF WS-MERCHANT-COUNT = ZERO
003480          DISPLAY 'RCN.R00901 - NO MERCHANTS ON FILE, RUN ENDS.'
003490          GO TO 0000-WRAP-UP
003500      END-IF.
003510* ONE PASS OF 2000 PER MERCHANT ROW - MCH-TBL-IDX DRIVES BOTH
003520* THE LOOP HERE AND THE SUBSCRIPT 2000-RECONCILE-ONE-MERCHANT
003530* USES TO PULL THAT MERCHANT'S ID AND BALANCE OFF THE TABLE.
003540      PERFORM 2000-RECONCILE-ONE-MERCHANT THRU 2000-EXIT
003550          VARYING MCH-TBL-IDX FROM 1 BY 1
003560          UNTIL MCH-TBL-IDX > WS-MERCHANT-COUNT.
003570  0000-WRAP-UP.
003580* REACHED EITHER NORMALLY, AFTER EVERY MERCHANT IS DONE, OR BY
003590* THE GO TO ABOVE WHEN THE MERCHANT MASTER WAS EMPTY - EITHER
003600* WAY THE RECON TABLE (EVEN IF UNCHANGED FROM WHAT 1200 LOADED)
003610* IS REWRITTEN SO RECON-REPORTS-OUT ALWAYS EXISTS FOR TOMORROW.
003620      PERFORM 8000-REWRITE-RECON.
003630      PERFORM 9000-WRAP-UP.
003640      STOP RUN.
003650*
003660***************************************************************
003670*    1000-INITIALIZE
003680*    STAMPS TODAY'S DATE AND DERIVES YESTERDAY - THE REPORT
003690*    DATE THIS RUN RECONCILES.  NO FUNCTION CURRENT-DATE/
003700*    FUNCTION SUBTRACT ON THIS COMPILER, SEE 1050 BELOW.
003710***************************************************************
003720  1000-INITIALIZE.
003730      MOVE ZERO TO WS-MERCHANT-COUNT WS-RECON-COUNT
003740                   WS-ORDER-COUNT
003750                   WS-MERCHANTS-PROCESSED-CNT
003760                   WS-MERCHANTS-SKIPPED-CNT.
003770      MOVE 1 TO WS-NEXT-RECON-ID.
003780      ACCEPT WS-TDY-DATE FROM DATE.
003790      IF WS-TDY-YY NOT < 70
003800          MOVE 19 TO WS-TODAY-CC
003810      ELSE
003820          MOVE 20 TO WS-TODAY-CC
003830      END-IF.
003840      PERFORM 1050-COMPUTE-YESTERDAY.
003850*
003860***************************************************************
003870*    1050-COMPUTE-YESTERDAY
003880*    SUBTRACTS ONE DAY FROM TODAY'S DATE, BORROWING ACROSS A
003890*    MONTH OR YEAR BOUNDARY AS NEEDED.  THE FEBRUARY ENTRY OF
003900*    WS-DAYS-IN-MONTH-TABLE IS PATCHED TO 29 WHEN THE CENTURY/
003910*    YEAR BEING BORROWED FROM IS A LEAP YEAR.
003920***************************************************************
003930  1050-COMPUTE-YESTERDAY.
003940* START FROM TODAY'S FOUR PIECES AND WORK DOWNWARD - IF NO
003950* BORROW IS NEEDED (WS-TDY-DD > 1) THE REST OF THIS PARAGRAPH
003960* NEVER RUNS.
003970      MOVE WS-TODAY-CC           TO WS-YDY-CC.
003980      MOVE WS-TDY-YY             TO WS-YDY-YY.
003990      MOVE WS-TDY-MM             TO WS-YDY-MM.
004000      MOVE WS-TDY-DD             TO WS-YDY-DD.
004010      IF WS-TDY-DD > 1
004020          SUBTRACT 1 FROM WS-YDY-DD
004030          GO TO 1050-EXIT
004040      END-IF.
004050* TODAY IS THE 1ST - YESTERDAY WAS THE LAST DAY OF THE PRIOR
004060* MONTH, SO THE MONTH (AND POSSIBLY THE YEAR AND CENTURY) HAS
004070* TO BORROW BEFORE THE DAY-OF-MONTH CAN BE SET BELOW.
004080      IF WS-TDY-MM > 1
004090          SUBTRACT 1 FROM WS-YDY-MM
004100      ELSE
004110* JANUARY 1ST - BORROW ACROSS THE YEAR.  Y2K REMEDIATION
004120* (CR11420) ADDED THE EXPLICIT CENTURY BORROW BELOW WHEN THE
004130* TWO-DIGIT YEAR ITSELF WRAPS FROM 00 BACK TO 99.
004140          MOVE 12 TO WS-YDY-MM
004150          IF WS-TDY-YY > 0
004160              SUBTRACT 1 FROM WS-YDY-YY
004170          ELSE
004180              MOVE 99 TO WS-YDY-YY
004190              SUBTRACT 1 FROM WS-YDY-CC
004200          END-IF
004210      END-IF.
004220* BORROWED MONTH IS NOW KNOWN - LOOK UP ITS LENGTH FROM THE
004230* DAYS-IN-MONTH TABLE, THEN OVERRIDE IT BELOW IF THE MONTH IS
004240* FEBRUARY AND THE YEAR BEING BORROWED FROM IS A LEAP YEAR.
004250      COMPUTE WS-YEAR-4-WORK = WS-YDY-CC * 100 + WS-YDY-YY.
004260      MOVE WS-DIM-ENTRY (WS-YDY-MM) TO WS-YDY-DD.
004270      IF WS-YDY-MM = 2
004280* STANDARD THREE-TEST LEAP RULE - DIVISIBLE BY 400 IS ALWAYS A
004290* LEAP YEAR REGARDLESS OF THE OTHER TWO TESTS BELOW.
004300          DIVIDE WS-YEAR-4-WORK BY 400 GIVING
004310              WS-LEAP-TEST-QUOTIENT
004320              REMAINDER WS-LEAP-TEST-REMAINDER
004330          IF WS-LEAP-TEST-REMAINDER = ZERO
004340              MOVE 29 TO WS-YDY-DD
004350          ELSE
004360* NOT DIVISIBLE BY 400 - DIVISIBLE BY 4 BUT ALSO BY 100 IS NOT
004370* A LEAP YEAR (THE CENTURY EXCEPTION); DIVISIBLE BY 4 AND NOT
004380* BY 100 IS A LEAP YEAR.
004390              DIVIDE WS-YEAR-4-WORK BY 4 GIVING
004400                  WS-LEAP-TEST-QUOTIENT
004410                  REMAINDER WS-LEAP-TEST-REMAINDER
004420              IF WS-LEAP-TEST-REMAINDER = ZERO
004430                  DIVIDE WS-YEAR-4-WORK BY 100 GIVING
004440                      WS-LEAP-TEST-QUOTIENT
004450                      REMAINDER WS-LEAP-TEST-REMAINDER
004460                  IF WS-LEAP-TEST-REMAINDER NOT = ZERO
004470                      MOVE 29 TO WS-YDY-DD
004480                  END-IF
004490              END-IF
004500          END-IF
004510      END-IF.
004520  1050-EXIT.
004530      EXIT.
004540*
004550***************************************************************
004560*    1100-LOAD-MERCHANTS / 1200-LOAD-RECON-HISTORY /
004570*    1300-LOAD-ORDERS - THE THREE MASTER/HISTORY LOADS.
004580***************************************************************
004590* MERCHANT SETTLEMENT MASTER - SAME BALANCE ORD.TIP10 POSTS
004600* SALES AGAINST ALL DAY.  THIS JOB ONLY READS IT, NEVER WRITES
004610* IT BACK - A MERCHANT'S BALANCE IS THE BATCH'S BOOK-OF-RECORD
004620* NUMBER AND THE POINT OF THIS WHOLE PROGRAM IS TO CHECK IT,
004630* NOT CHANGE IT.
004640  1100-LOAD-MERCHANTS.
004650      OPEN INPUT MERCHANTS-FILE.
004660* FILE-STATUS CHECK (CR12456) - A MISSING OR UNREADABLE
004670* MERCHANT MASTER MEANS THERE IS NOTHING TO RECONCILE AGAINST,
004680* SO THE RUN STOPS HERE RATHER THAN FALLING THROUGH WITH AN
004690* EMPTY TABLE AND A MISLEADING 'NO MERCHANTS ON FILE' MESSAGE.
004700      IF WS-MCH-STATUS NOT = '00'
004710          PERFORM 9900-ABEND-RUN
004720      END-IF.
004730      PERFORM 1110-READ-MERCHANT.
004740      PERFORM 1120-ADD-MERCHANT-ENTRY
004750          UNTIL WS-MCH-STATUS = '10'.
004760      CLOSE MERCHANTS-FILE.
004770*
004780  1110-READ-MERCHANT.
004790      READ MERCHANTS-FILE
004800          AT END MOVE '10' TO WS-MCH-STATUS
004810      END-READ.
004820*
004830* ONLY MERCH-ID AND BALANCE ARE CARRIED INTO THE TABLE - THIS
004840* JOB NEVER NEEDS THE MERCHANT NAME OR CURRENCY CODE, SO
004850* NEITHER IS BROUGHT ACROSS.
004860  1120-ADD-MERCHANT-ENTRY.
004870      ADD 1 TO WS-MERCHANT-COUNT.
004880      SET MCH-TBL-IDX TO WS-MERCHANT-COUNT.
004890      MOVE MCH-ID                TO MT-MERCH-ID (MCH-TBL-IDX).
004900      MOVE MCH-BALANCE           TO MT-BALANCE (MCH-TBL-IDX).
004910      PERFORM 1110-READ-MERCHANT.
004920*
004930* RECON-REPORTS-IN IS THE RERUN GUARD (CR10090) - EVERY ROW ANY
004940* PRIOR RUN EVER WROTE IS LOADED HERE SO 2100-CHECK-ALREADY-DONE
004950* BELOW CAN SKIP A MERCHANT/DATE PAIR THAT IS ALREADY SETTLED.
004960  1200-LOAD-RECON-HISTORY.
004970      OPEN INPUT RECON-REPORTS-IN.
004980* FILE-STATUS CHECK (CR12456) - ON A BRAND NEW INSTALLATION
004990* THIS FILE MAY NOT EXIST YET, SO THIS SHOP'S JCL ALWAYS
005000* PRE-ALLOCATES AN EMPTY ONE RATHER THAN LETTING THE OPEN FAIL.
005010      IF WS-RCI-STATUS NOT = '00'
005020          PERFORM 9900-ABEND-RUN
005030      END-IF.
005040      PERFORM 1210-READ-RECON-HISTORY.
005050      PERFORM 1220-ADD-RECON-ENTRY
005060          UNTIL RCI-EOF.
005070      CLOSE RECON-REPORTS-IN.
005080*
005090  1210-READ-RECON-HISTORY.
005100      READ RECON-REPORTS-IN
005110          AT END SET RCI-EOF TO TRUE
005120      END-READ.
005130*
005140* WS-NEXT-RECON-ID IS CARRIED FORWARD ACROSS RUNS BY WATCHING
005150* THE HIGHEST RCI-ID SEEN HERE - THERE IS NO SEPARATE SEQUENCE
005160* FILE FOR THIS JOB'S ONE SURROGATE KEY.
005170  1220-ADD-RECON-ENTRY.
005180      ADD 1 TO WS-RECON-COUNT.
005190      SET RCN-TBL-IDX TO WS-RECON-COUNT.
005200* ALL SEVEN FIELDS OF A PRIOR REPORT ROW ARE CARRIED ACROSS
005210* UNCHANGED - THIS TABLE HAS TO BE A FAITHFUL COPY OF EVERY
005220* ROW EVER WRITTEN, SINCE 8010 BELOW SPOOLS IT BACK OUT WHOLE.
005230      MOVE RCI-ID                TO RT-RECON-ID (RCN-TBL-IDX).
005240      MOVE RCI-MERCH-ID          TO RT-MERCH-ID (RCN-TBL-IDX).
005250      MOVE RCI-REPORT-DATE       TO RT-REPORT-DATE (RCN-TBL-IDX).
005260      MOVE RCI-ACCOUNT-BALANCE   TO RT-ACCOUNT-BALANCE (RCN-TBL-IDX).
005270      MOVE RCI-CALC-SALES-VALUE  TO RT-CALC-SALES-VALUE (RCN-TBL-IDX).
005280      MOVE RCI-DISCREPANCY       TO RT-DISCREPANCY (RCN-TBL-IDX).
005290      MOVE RCI-STATUS            TO RT-STATUS (RCN-TBL-IDX).
005300* HIGH-WATER MARK ON THE SURROGATE ID - WHATEVER THE HIGHEST
005310* RCI-ID LOADED FROM PRIOR RUNS WAS, WS-NEXT-RECON-ID PICKS UP
005320* ONE PAST IT SO A NEW ROW NEVER COLLIDES WITH AN OLD ONE.
005330      IF RCI-ID NOT < WS-NEXT-RECON-ID
005340          COMPUTE WS-NEXT-RECON-ID = RCI-ID + 1
005350      END-IF.
005360      PERFORM 1210-READ-RECON-HISTORY.
005370*
005380* ORDERS-FILE IS THE SAME ORDER-MASTER-OUT ROW ORD.TIP10 WRITES
005390* AT 2900/9100 - ONLY THE FOUR FIELDS 2200-SUM-MERCHANT-SALES
005400* NEEDS BELOW ARE CARRIED INTO THE TABLE, THE REST OF THE ORDER
005410* ROW IS OF NO INTEREST TO A RECONCILIATION RUN.
005420  1300-LOAD-ORDERS.
005430      OPEN INPUT ORDERS-FILE.
005440* FILE-STATUS CHECK (CR12456) - THIS IS THE BIGGEST OF THE
005450* THREE INPUT FILES BY FAR, SO IT IS THE ONE MOST LIKELY TO HIT
005460* A SPACE OR I/O PROBLEM ON A BUSY NIGHT.
005470      IF WS-ORD-STATUS NOT = '00'
005480          PERFORM 9900-ABEND-RUN
005490      END-IF.
005500      PERFORM 1310-READ-ORDER.
005510      PERFORM 1320-ADD-ORDER-ENTRY
005520          UNTIL ORD-EOF.
005530      CLOSE ORDERS-FILE.
005540*
005550  1310-READ-ORDER.
005560      READ ORDERS-FILE
005570          AT END SET ORD-EOF TO TRUE
005580      END-READ.
005590*
005600* THE IF-NOT-ORD-EOF WRAP HERE IS NEEDED BECAUSE THIS PARAGRAPH
005610* IS PERFORMED ONE LAST TIME ON THE READ THAT ACTUALLY HITS
005620* END OF FILE - WITHOUT IT THE LAST EOF PASS WOULD ADD A
005630* GARBAGE ROW BUILT FROM WHATEVER WAS LEFT IN THE FD BUFFER.
005640  1320-ADD-ORDER-ENTRY.
005650      IF NOT ORD-EOF
005660          ADD 1 TO WS-ORDER-COUNT
005670          SET ORD-TBL-IDX TO WS-ORDER-COUNT
005680          MOVE ORD-MERCH-ID      TO OT-MERCH-ID (ORD-TBL-IDX)
005690          MOVE ORD-STATUS        TO OT-STATUS (ORD-TBL-IDX)
005700          MOVE ORD-TOTAL-AMOUNT  TO OT-TOTAL-AMOUNT (ORD-TBL-IDX)
005710* ORD-CREATED-AT IS THE FULL ISO TIMESTAMP STRING ORD.TIP10
005720* BUILDS AT 1000-INITIALIZE - ONLY THE YYYY/MM/DD SLICE MATTERS
005730* HERE, THE TIME OF DAY DOES NOT AFFECT WHICH CALENDAR DATE AN
005740* ORDER COUNTS AGAINST.
005750          MOVE ORD-CREATED-AT (1:4)  TO OT-CREATED-YYYYMMDD (1:4)
005760          MOVE ORD-CREATED-AT (6:2)  TO OT-CREATED-YYYYMMDD (5:2)
005770          MOVE ORD-CREATED-AT (9:2)  TO OT-CREATED-YYYYMMDD (7:2)
005780      END-IF.
005790      PERFORM 1310-READ-ORDER.
005800*
005810***************************************************************
005820*    2000-RECONCILE-ONE-MERCHANT
005830*    ONE PASS OF THE CONTROL-BREAK LOOP - ONE MERCHANT, ONE
005840*    REPORT ROW (UNLESS ALREADY DONE FOR YESTERDAY).  ANY
005850*    PROBLEM WITH THIS MERCHANT IS LOGGED AND WE DROP THROUGH
005860*    TO 2000-EXIT SO THE NEXT MERCHANT IS NOT HELD UP.
005870***************************************************************
005880  2000-RECONCILE-ONE-MERCHANT.
005890* WS-RW-MERCH-ID/WS-RW-REPORT-DATE TOGETHER ARE THE SAME
005900* NATURAL KEY THE RERUN GUARD CHECKS BELOW - SET THEM FIRST SO
005910* EVERY OTHER PARAGRAPH IN THIS SERIES CAN ASSUME THEY ARE
005920* ALREADY IN PLACE.
005930      MOVE MT-MERCH-ID (MCH-TBL-IDX) TO WS-RW-MERCH-ID.
005940      MOVE WS-YESTERDAY-NUMERIC  TO WS-RW-REPORT-DATE.
005950      PERFORM 2100-CHECK-ALREADY-DONE.
005960* RERUN GUARD (CR10090) - IF THIS MERCHANT ALREADY HAS A ROW
005970* FOR YESTERDAY'S DATE ON RECON-REPORTS-IN, SKIP IT RATHER THAN
005980* WRITE A SECOND REPORT ROW - LETS OPERATIONS RE-RUN THIS JOB
005990* AFTER A FAILURE WITHOUT DOUBLE-COUNTING ANY MERCHANT.
006000      IF MERCHANT-ALREADY-DONE
006010          ADD 1 TO WS-MERCHANTS-SKIPPED-CNT
006020          GO TO 2000-EXIT
006030      END-IF.
006040* TABLE-FULL GUARD - 9999 IS THE OCCURS LIMIT ON THE RECON
006050* TABLE (CR12015) - LOG AND SKIP RATHER THAN ABEND SO A BUSY
006060* NIGHT WITH AN UNUSUALLY LARGE BACKLOG DOES NOT TAKE DOWN THE
006070* WHOLE RUN OVER ONE MERCHANT.
006080      IF WS-RECON-COUNT = 9999
006090          DISPLAY 'RCN.R00901 - RECON TABLE FULL, MERCHANT '
006100              WS-RW-MERCH-ID ' SKIPPED, RUN CONTINUES.'
006110          GO TO 2000-EXIT
006120      END-IF.
006130* MERCHANT'S CURRENT BOOK BALANCE VERSUS WHAT THIS RUN ITSELF
006140* CALCULATES FROM YESTERDAY'S COMPLETED ORDERS - THE WHOLE
006150* POINT OF THE JOB IS THE COMPARISON BETWEEN THESE TWO NUMBERS.
006160      MOVE MT-BALANCE (MCH-TBL-IDX) TO WS-RW-ACCOUNT-BALANCE.
006170      PERFORM 2200-SUM-MERCHANT-SALES.
006180      COMPUTE WS-RW-DISCREPANCY =
006190          WS-RW-ACCOUNT-BALANCE - WS-RW-CALC-SALES-VALUE.
006200* ZERO DISCREPANCY IS 'MATCHED' - ANYTHING ELSE, POSITIVE OR
006210* NEGATIVE, IS A 'DISCREPANCY' - THIS JOB DOES NOT CARE WHICH
006220* DIRECTION THE MISMATCH RUNS, ONLY THAT ONE EXISTS.
006230      IF WS-RW-DISCREPANCY = ZERO
006240          MOVE 'MATCHED'         TO WS-RW-STATUS
006250      ELSE
006260          MOVE 'DISCREPANCY'     TO WS-RW-STATUS
006270      END-IF.
006280      PERFORM 2300-ADD-RECON-RESULT.
006290      ADD 1 TO WS-MERCHANTS-PROCESSED-CNT.
006300  2000-EXIT.
006310      EXIT.
006320*
006330* SWITCH RESET BEFORE EVERY SCAN, SAME CONVENTION ORD.TIP10
006340* USES FOR ITS OWN TABLE LOOKUPS - WS-ALREADY-DONE-SW IS SHARED
006350* WORKING STORAGE, NOT LOCAL TO THIS PARAGRAPH.
006360  2100-CHECK-ALREADY-DONE.
006370      MOVE 'N'                   TO WS-ALREADY-DONE-SW.
006380      SET RCN-TBL-IDX TO 1.
006390      PERFORM 2110-SCAN-RECON-TABLE
006400          VARYING RCN-TBL-IDX FROM 1 BY 1
006410          UNTIL RCN-TBL-IDX > WS-RECON-COUNT
006420             OR MERCHANT-ALREADY-DONE.
006430*
006440* MATCH IS MERCHANT-ID AND REPORT-DATE TOGETHER - EITHER ONE
006450* ALONE IS NOT ENOUGH SINCE THE HISTORY TABLE HOLDS EVERY PRIOR
006460* DAY'S ROWS FOR EVERY MERCHANT, NOT JUST YESTERDAY'S.
006470  2110-SCAN-RECON-TABLE.
006480      IF RT-MERCH-ID (RCN-TBL-IDX) = WS-RW-MERCH-ID
006490         AND RT-REPORT-DATE (RCN-TBL-IDX) = WS-RW-REPORT-DATE
006500          MOVE 'Y'               TO WS-ALREADY-DONE-SW
006510      END-IF.
006520*
006530  2200-SUM-MERCHANT-SALES.
006540      MOVE ZERO                  TO WS-RW-CALC-SALES-VALUE.
006550      PERFORM 2210-ADD-IF-MATCHED
006560          VARYING ORD-TBL-IDX FROM 1 BY 1
006570          UNTIL ORD-TBL-IDX > WS-ORDER-COUNT.
006580*
006590* THREE-WAY MATCH - RIGHT MERCHANT, COMPLETED STATUS ONLY
006600* (PENDING/FAILED/REFUNDED ORDERS NEVER COUNT AS SALES), AND
006610* RIGHT CALENDAR DATE.  THE FULL ORDER TABLE IS WALKED ONCE PER
006620* MERCHANT - THIS SHOP NEVER SORTED ORDERS BY MERCHANT FIRST.
006630  2210-ADD-IF-MATCHED.
006640      IF OT-MERCH-ID (ORD-TBL-IDX) = WS-RW-MERCH-ID
006650         AND OT-STATUS (ORD-TBL-IDX) = 'COMPLETED'
006660         AND OT-CREATED-YYYYMMDD (ORD-TBL-IDX) = WS-RW-REPORT-DATE
006670          ADD OT-TOTAL-AMOUNT (ORD-TBL-IDX)
006680              TO WS-RW-CALC-SALES-VALUE
006690      END-IF.
006700*
006710* ONE NEW ROW APPENDED TO THE END OF THE IN-MEMORY TABLE -
006720* NOTHING IN THIS TABLE IS EVER OVERWRITTEN, ONLY ADDED TO,
006730* SINCE A MERCHANT/DATE PAIR CAN ONLY REACH THIS PARAGRAPH ONCE
006740* (2100 ABOVE ALREADY SCREENED OUT ANY REPEAT).
006750  2300-ADD-RECON-RESULT.
006760      ADD 1 TO WS-RECON-COUNT.
006770      SET RCN-TBL-IDX TO WS-RECON-COUNT.
006780* SURROGATE ID ASSIGNED FROM THE RUNNING COUNTER, NOT FROM
006790* WS-RECON-COUNT - A ROW LOADED FROM A PRIOR RUN AND A ROW
006800* ADDED JUST NOW BOTH LIVE IN THE SAME TABLE, BUT ONLY THIS
006810* PARAGRAPH HANDS OUT NEW IDS.
006820      MOVE WS-NEXT-RECON-ID      TO RT-RECON-ID (RCN-TBL-IDX).
006830      ADD 1 TO WS-NEXT-RECON-ID.
006840      MOVE WS-RW-MERCH-ID        TO RT-MERCH-ID (RCN-TBL-IDX).
006850      MOVE WS-RW-REPORT-DATE     TO RT-REPORT-DATE (RCN-TBL-IDX).
006860      MOVE WS-RW-ACCOUNT-BALANCE TO RT-ACCOUNT-BALANCE (RCN-TBL-IDX).
006870      MOVE WS-RW-CALC-SALES-VALUE
006880                                 TO RT-CALC-SALES-VALUE (RCN-TBL-IDX).
006890      MOVE WS-RW-DISCREPANCY     TO RT-DISCREPANCY (RCN-TBL-IDX).
006900      MOVE WS-RW-STATUS          TO RT-STATUS (RCN-TBL-IDX).
006910*
006920***************************************************************
006930*    8000-REWRITE-RECON
006940*    REWRITES THE FULL RECON-REPORTS-OUT FILE FROM THE TABLE -
006950*    PRIOR RUNS' ROWS PLUS WHATEVER THIS RUN ADDED.
006960***************************************************************
006970  8000-REWRITE-RECON.
006980      OPEN OUTPUT RECON-REPORTS-OUT.
006990* FILE-STATUS CHECK (CR12456) - THE ONLY OUTPUT FILE THIS JOB
007000* WRITES.  IF IT WON'T OPEN, EVERY RECONCILIATION PERFORMED
007010* TONIGHT WOULD BE LOST THE MOMENT THE RUN ENDS, SO THIS ONE
007020* ABENDS RATHER THAN CONTINUING.
007030      IF WS-RCO-STATUS NOT = '00'
007040          PERFORM 9900-ABEND-RUN
007050      END-IF.
007060      PERFORM 8010-REWRITE-ONE-RECON
007070          VARYING RCN-TBL-IDX FROM 1 BY 1
007080          UNTIL RCN-TBL-IDX > WS-RECON-COUNT.
007090      CLOSE RECON-REPORTS-OUT.
007100*
007110* WHOLE-TABLE REWRITE, SAME REASON AS THE MASTER REWRITES ON
007120* ORD.TIP10 - LINE SEQUENTIAL CANNOT BE REWRITTEN BY KEY, SO
007130* EVERY ROW (PRIOR RUNS' PLUS TODAY'S NEW ONES) IS SPOOLED OUT
007140* THE OUTPUT SIDE IN ONE PASS.
007150  8010-REWRITE-ONE-RECON.
007160* TAG FIELDS FIRST, THEN THE KEYS, THEN THE VALUES - SAME FIELD
007170* ORDER THE LOAD SIDE READ THEM IN AT 1220 ABOVE.
007180      MOVE 'RCN'                 TO RCO-RECORD-CODE.
007190      MOVE 1                     TO RCO-SEQUENCE-NUMBER.
007200      MOVE RT-RECON-ID (RCN-TBL-IDX) TO RCO-ID.
007210      MOVE RT-MERCH-ID (RCN-TBL-IDX) TO RCO-MERCH-ID.
007220      MOVE RT-REPORT-DATE (RCN-TBL-IDX) TO RCO-REPORT-DATE.
007230      MOVE RT-ACCOUNT-BALANCE (RCN-TBL-IDX) TO RCO-ACCOUNT-BALANCE.
007240      MOVE RT-CALC-SALES-VALUE (RCN-TBL-IDX)
007250                                 TO RCO-CALC-SALES-VALUE.
007260      MOVE RT-DISCREPANCY (RCN-TBL-IDX) TO RCO-DISCREPANCY.
007270      MOVE RT-STATUS (RCN-TBL-IDX) TO RCO-STATUS.
007280      WRITE RECON-REPORT-OUT-RECORD.
007290*
007300***************************************************************
007310*    9000-WRAP-UP
007320*    DISPLAYS THE RUN COUNTS FOR THE OPERATOR CONSOLE LOG.
007330***************************************************************
007340  9000-WRAP-UP.
007350      DISPLAY 'RCN.R00901 - MERCHANTS PROCESSED = '
007360          WS-MERCHANTS-PROCESSED-CNT.
007370      DISPLAY 'RCN.R00901 - MERCHANTS SKIPPED   = '
007380          WS-MERCHANTS-SKIPPED-CNT.
007390*
007400***************************************************************
007410*    9900-ABEND-RUN
007420*    CR12456  07/23/03  RDK  COMPANION FIX TO CR12455 ON
007430*    ORD.TIP10 WRITTEN YESTERDAY - NONE OF THIS PROGRAM'S OPENS
007440*    WERE CHECKED FOR A BAD FILE STATUS EITHER, AND THE SAME
007450*    FULL-DISK INCIDENT THAT HIT THE TRANSACTION DRIVE COULD
007460*    JUST AS EASILY HAVE HIT THIS JOB'S RECON-REPORTS-OUT.
007470***************************************************************
007480  9900-ABEND-RUN.
007490* SAME EYECATCHER SHAPE AS ORD.TIP10'S 9900-ABEND-RUN - NAME
007500* THE PROGRAM ON THE CONSOLE FIRST SO THE OPERATOR KNOWS WHICH
007510* OF THE TWO NIGHTLY JOBS JUST WENT DOWN.
007520      MOVE 'RCNR0901'            TO WS-ABEND-PROGRAM-NAME.
007530      DISPLAY '*** ABEND *** PROGRAM ' WS-ABEND-PROGRAM-NAME
007540          ' UNABLE TO OPEN A REQUIRED RUN FILE - SEE FILE '
007550          'STATUS BYTES IN WORKING-STORAGE.'
007560* ALL FOUR STATUS BYTES DUMPED TOGETHER RATHER THAN JUST THE
007570* ONE THAT FAILED - SAME RATIONALE AS ORD.TIP10'S VERSION OF
007580* THIS PARAGRAPH.
007590      DISPLAY 'MCH=' WS-MCH-STATUS ' ORD=' WS-ORD-STATUS
007600          ' RCI=' WS-RCI-STATUS ' RCO=' WS-RCO-STATUS.
007610      STOP RUN.
