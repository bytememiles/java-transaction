000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. ORDER-ENTRY-PROCESSING.
000120  AUTHOR. R D KOSINSKI.
000130  INSTALLATION. DST SYSTEMS - OMAHA DATA CENTER.
000140  DATE-WRITTEN. 11/02/1987.
000150  DATE-COMPILED.
000160  SECURITY.  COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*
000180*---------------------------------------------------------------
000190*      ORD.TIP10
000200*      PREPAID ACCOUNT ORDER ENTRY AND LEDGER POSTING
000210*---------------------------------------------------------------
000220*
000230***************************************************************
000240*    DESCRIPTION
000250*
000260* THIS PROGRAM IS THE NIGHTLY ORDER ENTRY BATCH FOR THE PREPAID
000270* ACCOUNT STOREFRONT.  EACH INPUT RECORD ON ORDERS-IN-FILE IS A
000280* SINGLE ORDER REQUEST (BUYER, MERCHANT, SKU, QUANTITY).  FOR
000290* EACH REQUEST THIS PROGRAM VALIDATES THE BUYER, THE PRODUCT,
000300* THE ON-HAND STOCK AND THE BUYER BALANCE, THEN IN ONE PASS
000310* DEBITS THE BUYER ACCOUNT, CREDITS THE MERCHANT SETTLEMENT
000320* ACCOUNT, DEDUCTS THE ITEM FROM INVENTORY AND POSTS A PAYMENT
000330* RECORD.  ALL FOUR LEDGER FILES (ACCOUNTS, MERCHANTS,
000340* INVENTORY AND THE TWO AUDIT-TRAIL FILES) ARE MASTER FILES --
000350* THEY ARE LOADED IN FULL AT THE START OF THE RUN, MAINTAINED
000360* IN AN IN-MEMORY TABLE, AND REWRITTEN IN FULL AT END OF RUN.
000370* THIS SHOP HAS NO ISAM SUPPORT ON THIS BOX SO THE OCCURS TABLE
000380* SUBSTITUTES FOR KEYED ACCESS ON ACCT-USER-ID, MERCH-ID AND
000390* INV-PROD-ID.
000400*
000410* NOTE WELL -- IF ANY STEP FROM THE DEBIT THROUGH THE PAYMENT
000420* WRITE FAILS, THE ORDER IS MARKED FAILED AND A FAILED PAYMENT
000430* ROW IS WRITTEN, BUT ANY POSTING THAT ALREADY SUCCEEDED IN
000440* THAT SAME ORDER IS **NOT** BACKED OUT.  THIS IS A KNOWN GAP
000450* CARRIED OVER FROM THE ORIGINAL ONLINE SERVICE AND IS NOT TO
000460* BE FIXED HERE -- SEE THE 1994 AMENDMENT BELOW.
000470*
000480***************************************************************
000490*     AMENDMENT HISTORY
000500*
000510*      DATE       AUTHOR   REQUEST   DESCRIPTION
000520*
000530*      11/02/87   RDK      INITIAL WRITE-UP.                      CR08811 
000540*      03/14/88   RDK      ADDED INVENTORY DEDUCT                 CR08902 
000550*               PARAGRAPHS, WAS A SEPARATE JOB.                   CR08902 
000560*      09/09/89   LMH      MERCHANT SETTLEMENT SPLIT              CR09140 
000570*               OUT OF THE ACCOUNT MASTER REWRITE.                CR09140 
000580*      01/22/91   RDK      STOCK CHECK NOW FAILS THE              CR09558 
000590*               ORDER INSTEAD OF BACKORDERING.                    CR09558 
000600*      06/30/92   CJT      RECHARGE PRIMITIVE ADDED               CR09871 
000610*               FOR GATEWAY TOP-UPS (NOT CALLED BY                CR09871 
000620*               THIS JOB'S MAINLINE).                             CR09871 
000630*      04/02/94   RDK      CONFIRMED WITH AUDIT THAT              CR10233 
000640*               PARTIAL-POSTING-ON-FAILURE IS ACCEPTED            CR10233 
000650*               RISK, NOT A DEFECT.  SEE NOTE ABOVE.              CR10233 
000660*      11/11/96   LMH      ORDER NUMBER SUFFIX CHANGED            CR10710 
000670*               FROM A RANDOM DRAW TO THE RUN SEQUENCE            CR10710 
000680*               COUNTER - PRODUCES REPEATABLE NUMBERS             CR10710 
000690*               FOR RERUN COMPARE.                                CR10710 
000700*      01/06/99   CJT      Y2K REMEDIATION - DATE                CR11420  
000710*               FIELDS REBUILT AS CC/YY/MM/DD GROUPS             CR11420  
000720*               THROUGHOUT.  WINDOWING RULE IS NOT               CR11420  
000730*               NEEDED, CENTURY IS CARRIED EXPLICITLY.            CR11420 
000740*      07/18/01   LMH      PAYMENT TRANSACTION ID NOW             CR11864 
000750*               BUILT FROM THE SAME RUN SEQUENCE                 CR11864  
000760*               COUNTER AS THE ORDER SUFFIX.                     CR11864  
000770*      03/11/03   RDK      2600-EDIT-BALANCE WAS NOT              CR12210 
000780*               RESETTING THE ACCOUNT-FOUND SWITCH - 2ND          CR12210 
000790*               AND LATER ORDERS IN A RUN WERE BALANCE-           CR12210 
000800*               CHECKED AGAINST TABLE ROW 1.  ALSO ADDED          CR12210 
000810*               EXPLICIT AMOUNT/QUANTITY > ZERO EDITS TO          CR12210 
000820*               THE DEBIT/CREDIT/DEDUCT PRIMITIVES THEMSELVES     CR12210 
000830*               PER AUDIT - WAS RELYING ON THE CALLER ONLY.       CR12210 
000840*      08/14/03   RDK      ORDER ROW WAS WRITTEN PENDING          CR12344 
000850*               IN 2700 AND NEVER TOUCHED AGAIN - STATUS          CR12344 
000860*               NEVER WENT TO COMPLETED OR FAILED AND THE         CR12344 
000870*               RECONCILE RUN COULD NOT FIND A COMPLETED          CR12344 
000880*               ORDER TO MATCH.  WRITE MOVED OUT OF 2700          CR12344 
000890*               (RENAMED 2700-BUILD-ORDER-RECORD) AND INTO        CR12344 
000900*               2900/9100 AFTER STATUS IS SET.  ALSO FIXED        CR12344 
000910*               PAY-METHOD (WAS HARDCODED TO THE OLD              CR12344 
000920*               ACCOUNT-BALANCE LITERAL) AND DROPPED THE          CR12344 
000930*               TRANSACTION ID MOVE ON A FAILED PAYMENT.          CR12344 
000940*
000950***************************************************************
000960*     FILES
000970*
000980*     USERS-FILE          - BUYER MASTER, LOAD-ONLY LOOKUP
000990*     ACCOUNTS-FILE       - PREPAID BALANCE MASTER, REWRITTEN
001000*     MERCHANTS-FILE      - MERCHANT SETTLEMENT MASTER, REWRITTEN
001010*     PRODUCTS-FILE       - PRODUCT CATALOG, LOAD-ONLY LOOKUP
001020*     INVENTORY-FILE      - ON-HAND STOCK MASTER, REWRITTEN
001030*     ORDERS-IN-FILE      - ONE ORDER REQUEST PER RECORD
001040*     ORDERS-OUT-FILE     - ORDER HISTORY, WRITTEN THIS RUN
001050*     PAYMENTS-OUT-FILE   - PAYMENT HISTORY, WRITTEN THIS RUN
001060*     ACCT-TXN-FILE       - ACCOUNT LEDGER AUDIT TRAIL, WRITTEN
001070*     INV-TXN-FILE        - INVENTORY LEDGER AUDIT TRAIL, WRITTEN
001080*
001090***************************************************************
001100*     UTILITIES
001110*
001120*     NONE.
001130*
001140***************************************************************
001150*     COPYBOOKS
001160*
001170*     NONE - THIS SHOP CARRIES RECORD LAYOUTS IN-LINE, SEE THE
001180*     FILE SECTION BELOW.
001190*
001200***************************************************************
001210*
001220  ENVIRONMENT DIVISION.
001230  CONFIGURATION SECTION.
001240  SOURCE-COMPUTER. IBM-4381.
001250  OBJECT-COMPUTER. IBM-4381.
001260  SPECIAL-NAMES.
001270      C01 IS TOP-OF-FORM
001280      UPSI-0 ON STATUS IS RERUN-REQUESTED.
001290*
001300  INPUT-OUTPUT SECTION.
001310  FILE-CONTROL.
001320      SELECT USERS-FILE ASSIGN TO USRMSTR
001330          ORGANIZATION IS LINE SEQUENTIAL
001340          FILE STATUS IS WS-USR-STATUS.
001350*
001360      SELECT ACCOUNTS-FILE ASSIGN TO ACCTMSTR
001370          ORGANIZATION IS LINE SEQUENTIAL
001380          FILE STATUS IS WS-ACT-STATUS.
001390*
001400      SELECT ACCOUNTS-OUT-FILE ASSIGN TO ACCTMSTN
001410          ORGANIZATION IS LINE SEQUENTIAL
001420          FILE STATUS IS WS-ACTO-STATUS.
001430*
001440      SELECT MERCHANTS-FILE ASSIGN TO MERCMSTR
001450          ORGANIZATION IS LINE SEQUENTIAL
001460          FILE STATUS IS WS-MCH-STATUS.
001470*
001480      SELECT MERCHANTS-OUT-FILE ASSIGN TO MERCMSTN
001490          ORGANIZATION IS LINE SEQUENTIAL
001500          FILE STATUS IS WS-MCHO-STATUS.
001510*
001520      SELECT PRODUCTS-FILE ASSIGN TO PRODMSTR
001530          ORGANIZATION IS LINE SEQUENTIAL
001540          FILE STATUS IS WS-PRD-STATUS.
001550*
001560      SELECT INVENTORY-FILE ASSIGN TO INVNMSTR
001570          ORGANIZATION IS LINE SEQUENTIAL
001580          FILE STATUS IS WS-INV-STATUS.
001590*
001600      SELECT INVENTORY-OUT-FILE ASSIGN TO INVNMSTN
001610          ORGANIZATION IS LINE SEQUENTIAL
001620          FILE STATUS IS WS-INVO-STATUS.
001630*
001640      SELECT ORDERS-IN-FILE ASSIGN TO ORDRSIN
001650          ORGANIZATION IS LINE SEQUENTIAL
001660          FILE STATUS IS WS-ORQ-STATUS.
001670*
001680      SELECT ORDERS-OUT-FILE ASSIGN TO ORDRSOUT
001690          ORGANIZATION IS LINE SEQUENTIAL
001700          FILE STATUS IS WS-ORD-STATUS.
001710*
001720      SELECT PAYMENTS-OUT-FILE ASSIGN TO PAYOUT
001730          ORGANIZATION IS LINE SEQUENTIAL
001740          FILE STATUS IS WS-PAY-STATUS.
001750*
001760      SELECT ACCT-TXN-FILE ASSIGN TO ACCTTXN
001770          ORGANIZATION IS LINE SEQUENTIAL
001780          FILE STATUS IS WS-ATX-STATUS.
001790*
001800      SELECT INV-TXN-FILE ASSIGN TO INVNTXN
001810          ORGANIZATION IS LINE SEQUENTIAL
001820          FILE STATUS IS WS-ITX-STATUS.
001830*
001840  DATA DIVISION.
001850  FILE SECTION.
001860*
001870* USER MASTER - LOAD-ONLY, KEYED IN MEMORY ON USR-ID.
001880  FD  USERS-FILE
001890      LABEL RECORDS ARE STANDARD.
001900  01  USER-MASTER-RECORD.
001910      05  USR-RECORD-CODE            PIC X(03).
001920          88  USR-ACTIVE-RECORD          VALUE 'USR'.
001930      05  USR-SEQUENCE-NUMBER        PIC 9(03).
001940      05  USR-ID                     PIC 9(09).
001950      05  USR-USERNAME               PIC X(50).
001960      05  USR-EMAIL                  PIC X(100).
001970      05  FILLER                     PIC X(40).
001980*
001990* PREPAID ACCOUNT MASTER - REWRITTEN IN FULL EACH RUN.
002000  FD  ACCOUNTS-FILE
002010      LABEL RECORDS ARE STANDARD.
002020  01  ACCOUNT-MASTER-RECORD.
002030      05  ACT-RECORD-CODE            PIC X(03).
002040          88  ACT-ACTIVE-RECORD          VALUE 'ACT'.
002050      05  ACT-SEQUENCE-NUMBER        PIC 9(03).
002060      05  ACT-ID                     PIC 9(09).
002070      05  ACT-USER-ID                PIC 9(09).
002080      05  ACT-BALANCE                PIC S9(17)V99.
002090      05  ACT-CURRENCY-CDE           PIC X(03).
002100      05  ACT-LAST-MAINT-DATE.
002110          10  ACT-LAST-MAINT-YYYY-DATE.
002120              15  ACT-LAST-MAINT-CC-DATE PIC 9(02).
002130              15  ACT-LAST-MAINT-YY-DATE PIC 9(02).
002140          10  ACT-LAST-MAINT-MM-DATE PIC 9(02).
002150          10  ACT-LAST-MAINT-DD-DATE PIC 9(02).
002160      05  FILLER                     PIC X(30).
002170*
002180  FD  ACCOUNTS-OUT-FILE
002190      LABEL RECORDS ARE STANDARD.
002200  01  ACCOUNT-MASTER-OUT-RECORD.
002210      05  ACTO-RECORD-CODE           PIC X(03).
002220          88  ACTO-ACTIVE-RECORD         VALUE 'ACT'.
002230      05  ACTO-SEQUENCE-NUMBER       PIC 9(03).
002240      05  ACTO-ID                    PIC 9(09).
002250      05  ACTO-USER-ID               PIC 9(09).
002260      05  ACTO-BALANCE               PIC S9(17)V99.
002270      05  ACTO-CURRENCY-CDE          PIC X(03).
002280      05  ACTO-LAST-MAINT-DATE.
002290          10  ACTO-LAST-MAINT-YYYY-DATE.
002300              15  ACTO-LAST-MAINT-CC-DATE PIC 9(02).
002310              15  ACTO-LAST-MAINT-YY-DATE PIC 9(02).
002320          10  ACTO-LAST-MAINT-MM-DATE PIC 9(02).
002330          10  ACTO-LAST-MAINT-DD-DATE PIC 9(02).
002340      05  FILLER                     PIC X(30).
002350*
002360* MERCHANT SETTLEMENT MASTER - REWRITTEN IN FULL EACH RUN.
002370  FD  MERCHANTS-FILE
002380      LABEL RECORDS ARE STANDARD.
002390  01  MERCHANT-MASTER-RECORD.
002400      05  MCH-RECORD-CODE            PIC X(03).
002410          88  MCH-ACTIVE-RECORD          VALUE 'MCH'.
002420      05  MCH-SEQUENCE-NUMBER        PIC 9(03).
002430      05  MCH-ID                     PIC 9(09).
002440      05  MCH-NAME                   PIC X(255).
002450      05  MCH-BALANCE                PIC S9(17)V99.
002460      05  MCH-CURRENCY-CDE           PIC X(03).
002470      05  FILLER                     PIC X(20).
002480*
002490  FD  MERCHANTS-OUT-FILE
002500      LABEL RECORDS ARE STANDARD.
002510  01  MERCHANT-MASTER-OUT-RECORD.
002520      05  MCHO-RECORD-CODE           PIC X(03).
002530          88  MCHO-ACTIVE-RECORD         VALUE 'MCH'.
002540      05  MCHO-SEQUENCE-NUMBER       PIC 9(03).
002550      05  MCHO-ID                    PIC 9(09).
002560      05  MCHO-NAME                  PIC X(255).
002570      05  MCHO-BALANCE               PIC S9(17)V99.
002580      05  MCHO-CURRENCY-CDE          PIC X(03).
002590      05  FILLER                     PIC X(20).
002600*
002610* PRODUCT CATALOG - LOAD-ONLY, KEYED IN MEMORY ON
002620* PRD-MERCH-ID / PRD-SKU.
002630  FD  PRODUCTS-FILE
002640      LABEL RECORDS ARE STANDARD.
002650  01  PRODUCT-MASTER-RECORD.
002660      05  PRD-RECORD-CODE            PIC X(03).
002670          88  PRD-ACTIVE-RECORD          VALUE 'PRD'.
002680      05  PRD-SEQUENCE-NUMBER        PIC 9(03).
002690      05  PRD-ID                     PIC 9(09).
002700      05  PRD-MERCH-ID               PIC 9(09).
002710      05  PRD-SKU                    PIC X(100).
002720      05  PRD-NAME                   PIC X(255).
002730      05  PRD-PRICE                  PIC S9(17)V99.
002740      05  PRD-CURRENCY-CDE           PIC X(03).
002750      05  FILLER                     PIC X(20).
002760*
002770* ON-HAND STOCK MASTER - REWRITTEN IN FULL EACH RUN.
002780  FD  INVENTORY-FILE
002790      LABEL RECORDS ARE STANDARD.
002800  01  INVENTORY-MASTER-RECORD.
002810      05  INV-RECORD-CODE            PIC X(03).
002820          88  INV-ACTIVE-RECORD          VALUE 'INV'.
002830      05  INV-SEQUENCE-NUMBER        PIC 9(03).
002840      05  INV-ID                     PIC 9(09).
002850      05  INV-PROD-ID                PIC 9(09).
002860      05  INV-QUANTITY               PIC S9(09).
002870      05  FILLER                     PIC X(30).
002880*
002890  FD  INVENTORY-OUT-FILE
002900      LABEL RECORDS ARE STANDARD.
002910  01  INVENTORY-MASTER-OUT-RECORD.
002920      05  INVO-RECORD-CODE           PIC X(03).
002930          88  INVO-ACTIVE-RECORD         VALUE 'INV'.
002940      05  INVO-SEQUENCE-NUMBER       PIC 9(03).
002950      05  INVO-ID                    PIC 9(09).
002960      05  INVO-PROD-ID               PIC 9(09).
002970      05  INVO-QUANTITY              PIC S9(09).
002980      05  FILLER                     PIC X(30).
002990*
003000* ONE ORDER REQUEST PER RECORD - PROCESSED IN FILE ORDER.
003010  FD  ORDERS-IN-FILE
003020      LABEL RECORDS ARE STANDARD.
003030  01  ORDER-REQUEST-RECORD.
003040      05  ORQ-USER-ID                PIC 9(09).
003050      05  ORQ-MERCH-ID               PIC 9(09).
003060      05  ORQ-SKU                    PIC X(100).
003070      05  ORQ-QUANTITY               PIC S9(09).
003080      05  FILLER                     PIC X(20).
003090*
003100* ORDER HISTORY - WRITTEN IN PROCESSING ORDER.
003110  FD  ORDERS-OUT-FILE
003120      LABEL RECORDS ARE STANDARD.
003130  01  ORDER-MASTER-RECORD.
003140      05  ORD-RECORD-CODE            PIC X(03).
003150          88  ORD-ACTIVE-RECORD          VALUE 'ORD'.
003160      05  ORD-SEQUENCE-NUMBER        PIC 9(03).
003170      05  ORD-ID                     PIC 9(09).
003180      05  ORD-NUMBER                 PIC X(50).
003190      05  ORD-USER-ID                PIC 9(09).
003200      05  ORD-PROD-ID                PIC 9(09).
003210      05  ORD-MERCH-ID               PIC 9(09).
003220      05  ORD-SKU                    PIC X(100).
003230      05  ORD-QUANTITY               PIC S9(09).
003240      05  ORD-UNIT-PRICE             PIC S9(17)V99.
003250      05  ORD-TOTAL-AMOUNT           PIC S9(17)V99.
003260      05  ORD-STATUS                 PIC X(20).
003270          88  ORD-STATUS-PENDING         VALUE 'PENDING'.
003280          88  ORD-STATUS-COMPLETED       VALUE 'COMPLETED'.
003290          88  ORD-STATUS-FAILED          VALUE 'FAILED'.
003300          88  ORD-STATUS-REFUNDED        VALUE 'REFUNDED'.
003310      05  ORD-CREATED-AT             PIC X(26).
003320      05  FILLER                     PIC X(20).
003330*
003340* PAYMENT HISTORY - WRITTEN IN PROCESSING ORDER.
003350  FD  PAYMENTS-OUT-FILE
003360      LABEL RECORDS ARE STANDARD.
003370  01  PAYMENT-RECORD.
003380      05  PAY-RECORD-CODE            PIC X(03).
003390          88  PAY-ACTIVE-RECORD          VALUE 'PAY'.
003400      05  PAY-SEQUENCE-NUMBER        PIC 9(03).
003410      05  PAY-ID                     PIC 9(09).
003420      05  PAY-ORDER-ID               PIC 9(09).
003430      05  PAY-METHOD                 PIC X(50).
003440      05  PAY-AMOUNT                 PIC S9(17)V99.
003450      05  PAY-STATUS                 PIC X(20).
003460          88  PAY-STATUS-PENDING         VALUE 'PENDING'.
003470          88  PAY-STATUS-COMPLETED       VALUE 'COMPLETED'.
003480          88  PAY-STATUS-FAILED          VALUE 'FAILED'.
003490      05  PAY-TRANSACTION-ID         PIC X(100).
003500      05  FILLER                     PIC X(20).
003510*
003520* ACCOUNT LEDGER AUDIT TRAIL - WRITTEN IN POSTING ORDER.
003530  FD  ACCT-TXN-FILE
003540      LABEL RECORDS ARE STANDARD.
003550  01  ACCT-TXN-RECORD.
003560      05  ATXN-RECORD-CODE           PIC X(03).
003570          88  ATXN-ACTIVE-RECORD         VALUE 'ATX'.
003580      05  ATXN-SEQUENCE-NUMBER       PIC 9(03).
003590      05  ATXN-ID                    PIC 9(09).
003600      05  ATXN-ACCT-ID               PIC 9(09).
003610      05  ATXN-TYPE                  PIC X(20).
003620          88  ATXN-TYPE-RECHARGE         VALUE 'RECHARGE'.
003630          88  ATXN-TYPE-DEBIT            VALUE 'DEBIT'.
003640          88  ATXN-TYPE-CREDIT           VALUE 'CREDIT'.
003650      05  ATXN-AMOUNT                PIC S9(17)V99.
003660      05  ATXN-BALANCE-BEFORE        PIC S9(17)V99.
003670      05  ATXN-BALANCE-AFTER         PIC S9(17)V99.
003680      05  ATXN-REFERENCE-ID          PIC X(100).
003690      05  FILLER                     PIC X(20).
003700*
003710* INVENTORY LEDGER AUDIT TRAIL - WRITTEN IN POSTING ORDER.
003720  FD  INV-TXN-FILE
003730      LABEL RECORDS ARE STANDARD.
003740  01  INV-TXN-RECORD.
003750      05  ITXN-RECORD-CODE           PIC X(03).
003760          88  ITXN-ACTIVE-RECORD         VALUE 'ITX'.
003770      05  ITXN-SEQUENCE-NUMBER       PIC 9(03).
003780      05  ITXN-ID                    PIC 9(09).
003790      05  ITXN-INV-ID                PIC 9(09).
003800      05  ITXN-TYPE                  PIC X(20).
003810          88  ITXN-TYPE-ADD              VALUE 'ADD'.
003820          88  ITXN-TYPE-DEDUCT           VALUE 'DEDUCT'.
003830      05  ITXN-QUANTITY              PIC S9(09).
003840      05  ITXN-QTY-BEFORE            PIC S9(09).
003850      05  ITXN-QTY-AFTER             PIC S9(09).
003860      05  ITXN-REFERENCE-ID          PIC X(100).
003870      05  FILLER                     PIC X(20).
003880*
003890  WORKING-STORAGE SECTION.
003900*
003910* EYE CATCHER TO AID DUMP READING.
003920  01  WS-DEBUG-DETAILS.
003930      05  FILLER                     PIC X(32)
003940              VALUE 'ORD.TIP10----WORKING STORAGE  '.
003950*
003960* FILE STATUS BYTES - ONE PER SELECT ABOVE.
003970  01  WS-FILE-STATUSES.
003980      05  WS-USR-STATUS              PIC X(02).
003990      05  WS-ACT-STATUS              PIC X(02).
004000      05  WS-ACTO-STATUS             PIC X(02).
004010      05  WS-MCH-STATUS              PIC X(02).
004020      05  WS-MCHO-STATUS             PIC X(02).
004030      05  WS-PRD-STATUS              PIC X(02).
004040      05  WS-INV-STATUS              PIC X(02).
004050      05  WS-INVO-STATUS             PIC X(02).
004060      05  WS-ORQ-STATUS              PIC X(02).
004070      05  WS-ORD-STATUS              PIC X(02).
004080      05  WS-PAY-STATUS              PIC X(02).
004090      05  WS-ATX-STATUS              PIC X(02).
004100      05  WS-ITX-STATUS              PIC X(02).
004110*
004120  01  WS-SWITCHES.
004130      05  WS-ORQ-EOF-SW              PIC X(01) VALUE 'N'.
004140          88  ORQ-EOF                    VALUE 'Y'.
004150      05  WS-ORDER-FAILED-SW         PIC X(01) VALUE 'N'.
004160          88  ORDER-FAILED               VALUE 'Y'.
004170      05  WS-USER-FOUND-SW           PIC X(01) VALUE 'N'.
004180          88  USER-FOUND                 VALUE 'Y'.
004190      05  WS-PRODUCT-FOUND-SW        PIC X(01) VALUE 'N'.
004200          88  PRODUCT-FOUND              VALUE 'Y'.
004210      05  WS-INVENTORY-FOUND-SW      PIC X(01) VALUE 'N'.
004220          88  INVENTORY-FOUND            VALUE 'Y'.
004230      05  WS-ACCOUNT-FOUND-SW        PIC X(01) VALUE 'N'.
004240          88  ACCOUNT-FOUND-FOR-POST     VALUE 'Y'.
004250      05  WS-MERCHANT-FOUND-SW       PIC X(01) VALUE 'N'.
004260          88  MERCHANT-FOUND-FOR-POST    VALUE 'Y'.
004270*
004280* RUN-LEVEL COUNTERS, ALL COMP FOR SPEED ON THE SUBSCRIPT AND
004290* ACCUMULATOR SIDE OF THE HOUSE.
004300  01  WS-COUNTERS.
004310      05  WS-USER-COUNT              PIC 9(05) COMP.
004320      05  WS-ACCOUNT-COUNT           PIC 9(05) COMP.
004330      05  WS-MERCHANT-COUNT          PIC 9(05) COMP.
004340      05  WS-PRODUCT-COUNT           PIC 9(05) COMP.
004350      05  WS-INVENTORY-COUNT         PIC 9(05) COMP.
004360      05  WS-ORDERS-READ-CNT         PIC 9(07) COMP.
004370      05  WS-ORDERS-COMPLETED-CNT    PIC 9(07) COMP.
004380      05  WS-ORDERS-FAILED-CNT       PIC 9(07) COMP.
004390      05  WS-ORDER-SEQ-NBR           PIC 9(06) COMP VALUE ZERO.
004400      05  WS-NEXT-ORD-ID             PIC 9(09) COMP.
004410      05  WS-NEXT-PAY-ID             PIC 9(09) COMP.
004420      05  WS-NEXT-ATXN-ID            PIC 9(09) COMP.
004430      05  WS-NEXT-ITXN-ID            PIC 9(09) COMP.
004440*
004450* KEPT AS A STANDALONE 77-LEVEL, NOT GROUPED UNDER WS-COUNTERS -
004460* THIS ONE GETS RESET BY THE OPERATOR ON A RERUN-WITH-EDITS-ONLY
004470* JCL OVERRIDE, THE OTHERS NEVER DO.
004480  77  WS-ORDERS-REJECTED-CNT         PIC 9(07) COMP VALUE ZERO.
004490*
004500* THE FIVE MASTER LOOKUP/MAINTENANCE TABLES.  LOADED IN FULL
004510* AT 1000-LOAD-MASTERS, SEARCHED BY SERIAL SEARCH (THE VOLUMES
004520* ON THIS FILE DO NOT JUSTIFY AN INDEXED SEARCH), REWRITTEN IN
004530* FULL AT 8000-REWRITE-MASTERS.
004540  01  USER-TABLE.
004550      05  USER-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
004560              DEPENDING ON WS-USER-COUNT
004570              INDEXED BY USR-TBL-IDX.
004580          10  UT-USER-ID             PIC 9(09).
004590          10  UT-USERNAME            PIC X(50).
004600          10  UT-EMAIL               PIC X(100).
004610*
004620  01  ACCOUNT-TABLE.
004630      05  ACCOUNT-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
004640              DEPENDING ON WS-ACCOUNT-COUNT
004650              INDEXED BY ACT-TBL-IDX.
004660          10  AT-ACCT-ID             PIC 9(09).
004670          10  AT-USER-ID             PIC 9(09).
004680          10  AT-BALANCE             PIC S9(17)V99.
004690          10  AT-CURRENCY            PIC X(03).
004700*
004710  01  MERCHANT-TABLE.
004720      05  MERCHANT-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
004730              DEPENDING ON WS-MERCHANT-COUNT
004740              INDEXED BY MCH-TBL-IDX.
004750          10  MT-MERCH-ID            PIC 9(09).
004760          10  MT-NAME                PIC X(255).
004770          10  MT-BALANCE             PIC S9(17)V99.
004780          10  MT-CURRENCY            PIC X(03).
004790*
004800  01  PRODUCT-TABLE.
004810      05  PRODUCT-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
004820              DEPENDING ON WS-PRODUCT-COUNT
004830              INDEXED BY PRD-TBL-IDX.
004840          10  PT-PROD-ID             PIC 9(09).
004850          10  PT-MERCH-ID            PIC 9(09).
004860          10  PT-SKU                 PIC X(100).
004870          10  PT-NAME                PIC X(255).
004880          10  PT-PRICE               PIC S9(17)V99.
004890          10  PT-CURRENCY            PIC X(03).
004900*
004910  01  INVENTORY-TABLE.
004920      05  INVENTORY-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
004930              DEPENDING ON WS-INVENTORY-COUNT
004940              INDEXED BY INV-TBL-IDX.
004950          10  IT-INV-ID              PIC 9(09).
004960          10  IT-PROD-ID             PIC 9(09).
004970          10  IT-QUANTITY            PIC S9(09).
004980*
004990* CURRENT REQUEST AND DERIVED ORDER FIELDS.
005000  01  WS-CURRENT-REQUEST.
005010      05  WS-CR-USER-ID              PIC 9(09).
005020      05  WS-CR-MERCH-ID             PIC 9(09).
005030      05  WS-CR-SKU                  PIC X(100).
005040      05  WS-CR-QUANTITY             PIC S9(09).
005050      05  WS-CR-UNIT-PRICE           PIC S9(17)V99.
005060      05  WS-CR-TOTAL-AMOUNT         PIC S9(17)V99.
005070      05  WS-CR-PROD-ID              PIC 9(09).
005080      05  WS-CR-REJECT-REASON        PIC X(30).
005090*
005100* BEFORE/AFTER WORK FIELDS FOR THE LEDGER POSTING PRIMITIVES.
005110  01  WS-POSTING-WORK.
005120      05  WS-PW-BALANCE-BEFORE       PIC S9(17)V99.
005130      05  WS-PW-BALANCE-AFTER        PIC S9(17)V99.
005140      05  WS-PW-QTY-BEFORE           PIC S9(09).
005150      05  WS-PW-QTY-AFTER            PIC S9(09).
005160      05  WS-ATXN-TYPE-PASS          PIC X(20).
005170      05  WS-ATXN-REF-PASS           PIC X(100).
005180      05  WS-ITXN-TYPE-PASS          PIC X(20).
005190      05  WS-ITXN-REF-PASS           PIC X(100).
005200      05  WS-POST-ACCT-ID-PASS       PIC 9(09).
005210      05  WS-POST-AMOUNT-PASS        PIC S9(17)V99.
005220*
005230* CURRENT-DATE BROKEN OUT INTO CC/YY/MM/DD GROUPS PER THE
005240* 1999 Y2K REMEDIATION - SEE AMENDMENT CR11420.
005250  01  WS-DATE-TIME-WORK.
005260      05  WS-DTW-DATE                PIC X(06).
005270      05  WS-DTW-TIME                PIC X(08).
005280      05  FILLER                     PIC X(05).
005290  01  WS-CURRENT-DATE-FIELDS REDEFINES WS-DATE-TIME-WORK.
005300      05  WS-CDF-YY                  PIC 9(02).
005310      05  WS-CDF-MM                  PIC 9(02).
005320      05  WS-CDF-DD                  PIC 9(02).
005330      05  WS-CDF-HH                  PIC 9(02).
005340      05  WS-CDF-MIN                 PIC 9(02).
005350      05  WS-CDF-SS                  PIC 9(02).
005360      05  WS-CDF-HSEC                PIC 9(02).
005370      05  FILLER                     PIC X(05).
005380  01  WS-CDF-CC                      PIC 9(02) VALUE ZERO.
005390*
005400* ORDER NUMBER WORK AREA -- ORD-yyyyMMddHHmmss-nnnnnn.  THE
005410* SIX-DIGIT SUFFIX IS THE RUN SEQUENCE COUNTER, NOT A RANDOM
005420* DRAW - SEE AMENDMENT CR10710.
005430  01  WS-ORDER-NUMBER-WORK.
005440      05  WS-ONW-PREFIX              PIC X(04) VALUE 'ORD-'.
005450      05  WS-ONW-STAMP               PIC X(14).
005460      05  WS-ONW-DASH                PIC X(01) VALUE '-'.
005470      05  WS-ONW-SEQ                 PIC X(06).
005480      05  FILLER                     PIC X(25).
005490  01  WS-ORDER-NUMBER-NUMERIC REDEFINES WS-ORDER-NUMBER-WORK.
005500      05  FILLER                     PIC X(04).
005510      05  WS-ONN-STAMP               PIC 9(14).
005520      05  FILLER                     PIC X(01).
005530      05  WS-ONN-SEQ                 PIC 9(06).
005540      05  FILLER                     PIC X(25).
005550*
005560* PAYMENT TRANSACTION ID WORK AREA -- PAY-nnnnnnnn, BUILT FROM
005570* THE SAME RUN SEQUENCE COUNTER PER AMENDMENT CR11864.
005580  01  WS-PAYMENT-TXN-WORK.
005590      05  WS-PTW-PREFIX              PIC X(04) VALUE 'PAY-'.
005600      05  WS-PTW-DIGITS              PIC X(08).
005610  01  WS-PAYMENT-TXN-NUMERIC REDEFINES WS-PAYMENT-TXN-WORK.
005620      05  FILLER                     PIC X(04).
005630      05  WS-PTN-DIGITS-NUM          PIC 9(08).
005640*
005650* ISO-8601 TIMESTAMP STAMPED ONTO ORD-CREATED-AT - DISPLAY
005660* ONLY, NOTHING DOWNSTREAM COMPUTES ON IT.
005670  01  WS-ISO-TIMESTAMP.
005680      05  WS-ISO-YYYY                PIC 9(04).
005690      05  FILLER                     PIC X(01) VALUE '-'.
005700      05  WS-ISO-MM                  PIC 9(02).
005710      05  FILLER                     PIC X(01) VALUE '-'.
005720      05  WS-ISO-DD                  PIC 9(02).
005730      05  FILLER                     PIC X(01) VALUE 'T'.
005740      05  WS-ISO-HH                  PIC 9(02).
005750      05  FILLER                     PIC X(01) VALUE ':'.
005760      05  WS-ISO-MIN                 PIC 9(02).
005770      05  FILLER                     PIC X(01) VALUE ':'.
005780      05  WS-ISO-SS                  PIC 9(02).
005790      05  FILLER                     PIC X(08) VALUE '.000000Z'.
005800*
005810* EYECATCHER FOR THE 9900-ABEND-RUN PARAGRAPH BELOW - MOVED
005820* JUST BEFORE THE DISPLAY SO THE CONSOLE LOG ALWAYS NAMES THE
005830* PROGRAM THAT WENT DOWN, EVEN IF THIS COPYBOOK IS EVER SHARED.
005840  01  WS-ABEND-PROGRAM-NAME          PIC X(08) VALUE SPACES.
005850*
005860  PROCEDURE DIVISION.
005870*
005880***************************************************************
005890*    0000-MAINLINE
005900*    CONTROLS THE WHOLE RUN - LOAD MASTERS, PROCESS EVERY
005910*    ORDER REQUEST, REWRITE MASTERS, WRAP UP.
005920***************************************************************
005930  0000-MAINLINE.
005940* STAMP THE RUN DATE/TIME AND ZERO THE COUNTERS.
005950      PERFORM 1000-INITIALIZE.
005960* LOAD ALL FIVE MASTER FILES INTO THE IN-MEMORY OCCURS TABLES
005970* BEFORE TOUCHING A SINGLE ORDER REQUEST - THIS JOB HAS NO
005980* INDEXED ACCESS TO THE MASTERS, SO EVERY LOOKUP AND POSTING
005990* BELOW IS A TABLE SEARCH AGAINST ONE OF THESE FIVE TABLES.
006000      PERFORM 1100-LOAD-USERS.
006010      PERFORM 1200-LOAD-ACCOUNTS.
006020      PERFORM 1300-LOAD-MERCHANTS.
006030      PERFORM 1400-LOAD-PRODUCTS.
006040      PERFORM 1500-LOAD-INVENTORY.
006050* OPEN THE ORDER-REQUEST INPUT AND THE FOUR OUTPUT FILES, THEN
006060* PRIME THE READ FOR THE MAIN PROCESSING LOOP BELOW.
006070      PERFORM 1600-OPEN-RUN-FILES.
006080      PERFORM 1700-READ-NEXT-REQUEST.
006090* MAIN PROCESSING LOOP - ONE PASS OF 2000-PROCESS-ONE-ORDER PER
006100* REQUEST ON THE INPUT FILE, ENDS WHEN THE PRIMED READ ABOVE
006110* (OR THE LAST READ INSIDE 2000 ITSELF) HITS END OF FILE.
006120      PERFORM 2000-PROCESS-ONE-ORDER THRU 2000-EXIT
006130          UNTIL ORQ-EOF.
006140* EVERY ORDER IS PROCESSED - NOW SPILL THE UPDATED IN-MEMORY
006150* MASTERS (BALANCES, STOCK LEVELS) BACK OUT TO THEIR OWN-COPY
006160* OUTPUT FILES SO THE NEXT RUN PICKS UP WHERE THIS ONE LEFT
006170* OFF.
006180      PERFORM 8000-REWRITE-MASTERS.
006190      PERFORM 9000-WRAP-UP.
006200      STOP RUN.
006210*
006220***************************************************************
006230*    1000-INITIALIZE
006240*    OPENS THE MASTER FILES FOR LOAD, STAMPS THE RUN DATE AND
006250*    TIME.  NO FUNCTION CURRENT-DATE ON THIS COMPILER - WE USE
006260*    ACCEPT FROM DATE/TIME AS THIS SHOP ALWAYS HAS.
006270***************************************************************
006280  1000-INITIALIZE.
006290* TWO-DIGIT YEAR FROM ACCEPT FROM DATE - WINDOW IT THE SAME WAY
006300* EVERY OTHER PROGRAM IN THIS SHOP DOES (SEE THE Y2K ENTRY IN
006310* THE CHANGE LOG ABOVE): 70-99 IS 19XX, 00-69 IS 20XX.
006320      ACCEPT WS-DTW-DATE FROM DATE.
006330      ACCEPT WS-DTW-TIME FROM TIME.
006340      IF WS-CDF-YY NOT < 70
006350          MOVE 19                TO WS-CDF-CC
006360      ELSE
006370          MOVE 20                TO WS-CDF-CC
006380      END-IF.
006390* BUILD THE ISO TIMESTAMP STRING ONCE HERE - 2700-BUILD-ORDER-
006400* RECORD JUST MOVES WS-ISO-TIMESTAMP WHOLE INTO ORD-CREATED-AT
006410* FOR EVERY ORDER WRITTEN THIS RUN, SO ALL ORDERS IN ONE BATCH
006420* SHARE THE SAME CREATED-AT TO THE SECOND.
006430      MOVE WS-CDF-CC             TO WS-ISO-YYYY (1:2).
006440      MOVE WS-CDF-YY             TO WS-ISO-YYYY (3:2).
006450      MOVE WS-CDF-MM             TO WS-ISO-MM.
006460      MOVE WS-CDF-DD             TO WS-ISO-DD.
006470      MOVE WS-CDF-HH             TO WS-ISO-HH.
006480      MOVE WS-CDF-MIN            TO WS-ISO-MIN.
006490      MOVE WS-CDF-SS             TO WS-ISO-SS.
006500* SAME RUN DATE/TIME ALSO FEEDS THE ORDER-NUMBER STAMP - THIS
006510* IS A SEPARATE PICTURE FROM WS-ISO-TIMESTAMP BECAUSE THE
006520* ORDER-NUMBER LAYOUT PACKS CC/YY/MM/DD/HH/MIN/SS WITH NO
006530* PUNCTUATION BETWEEN THEM, UNLIKE THE DASH/COLON ISO FORM.
006540      MOVE WS-CDF-CC             TO WS-ONN-STAMP (1:2).
006550      MOVE WS-CDF-YY             TO WS-ONN-STAMP (3:2).
006560      MOVE WS-CDF-MM             TO WS-ONN-STAMP (5:2).
006570      MOVE WS-CDF-DD             TO WS-ONN-STAMP (7:2).
006580      MOVE WS-CDF-HH             TO WS-ONN-STAMP (9:2).
006590      MOVE WS-CDF-MIN            TO WS-ONN-STAMP (11:2).
006600      MOVE WS-CDF-SS             TO WS-ONN-STAMP (13:2).
006610* ZERO THE RUN-WIDE COUNTERS AND THE ORDER-SEQ-NBR USED TO
006620* BUILD THE ORDER-NUMBER SUFFIX.
006630      MOVE ZERO                  TO WS-ORDERS-READ-CNT
006640                                    WS-ORDERS-COMPLETED-CNT
006650                                    WS-ORDERS-FAILED-CNT
006660                                    WS-ORDERS-REJECTED-CNT
006670                                    WS-ORDER-SEQ-NBR.
006680* SURROGATE ID COUNTERS START AT 1 EVERY RUN - THIS JOB OWNS
006690* THE WHOLE ID SPACE FOR ORDERS, PAYMENTS AND THE TWO LEDGER
006700* TRANSACTION FILES, SO THERE IS NO CROSS-RUN SEQUENCE FILE TO
006710* READ.
006720      MOVE 1                     TO WS-NEXT-ORD-ID
006730                                    WS-NEXT-PAY-ID
006740                                    WS-NEXT-ATXN-ID
006750                                    WS-NEXT-ITXN-ID.
006760*
006770***************************************************************
006780*    1100-1500 SERIES - MASTER FILE LOADS INTO THE IN-MEMORY
006790*    TABLES.  OPEN, READ UNTIL AT END, CLOSE.
006800***************************************************************
006810  1100-LOAD-USERS.
006820* '10' IS THIS SHOP'S STANDARD AT-END STATUS VALUE ACROSS ALL
006830* FIVE LOAD ROUTINES BELOW - SET BY THE READ PARAGRAPH, TESTED
006840* BY THE PERFORM ... UNTIL HERE.
006850      MOVE ZERO                  TO WS-USER-COUNT.
006860      OPEN INPUT USERS-FILE.
006870      PERFORM 1110-READ-USER.
006880      PERFORM 1120-ADD-USER-ENTRY
006890          UNTIL WS-USR-STATUS = '10'.
006900      CLOSE USERS-FILE.
006910  1100-EXIT.
006920      EXIT.
006930*
006940  1110-READ-USER.
006950      READ USERS-FILE
006960          AT END MOVE '10' TO WS-USR-STATUS
006970      END-READ.
006980*
006990* TABLE IS BUILT ONE ROW PER READ - SUBSCRIPT IS SET FROM THE
007000* RUNNING COUNT, NOT INCREMENTED DIRECTLY, SO THE COUNT AND
007010* THE HIGH SUBSCRIPT NEVER DRIFT APART.
007020  1120-ADD-USER-ENTRY.
007030      ADD 1 TO WS-USER-COUNT.
007040      SET USR-TBL-IDX TO WS-USER-COUNT.
007050      MOVE USR-ID                TO UT-USER-ID (USR-TBL-IDX).
007060      MOVE USR-USERNAME          TO UT-USERNAME (USR-TBL-IDX).
007070      MOVE USR-EMAIL             TO UT-EMAIL (USR-TBL-IDX).
007080      PERFORM 1110-READ-USER.
007090*
007100* SAME OPEN/READ/CLOSE SHAPE AS 1100 ABOVE - ACCOUNT MASTER IS
007110* THE ONE TABLE EVERY SINGLE ORDER TOUCHES TWICE (ONCE TO EDIT
007120* THE BALANCE AT 2600, ONCE TO POST AGAINST IT AT 3000).
007130  1200-LOAD-ACCOUNTS.
007140      MOVE ZERO                  TO WS-ACCOUNT-COUNT.
007150* OPEN/READ/CLOSE, NOT OPEN/READ/REWRITE/CLOSE - THIS IS A LOAD
007160* PASS ONLY, THE TABLE IS WHAT GETS UPDATED ALL DAY.
007170      OPEN INPUT ACCOUNTS-FILE.
007180      PERFORM 1210-READ-ACCOUNT.
007190      PERFORM 1220-ADD-ACCOUNT-ENTRY
007200          UNTIL WS-ACT-STATUS = '10'.
007210      CLOSE ACCOUNTS-FILE.
007220  1200-EXIT.
007230      EXIT.
007240*
007250  1210-READ-ACCOUNT.
007260      READ ACCOUNTS-FILE
007270          AT END MOVE '10' TO WS-ACT-STATUS
007280      END-READ.
007290*
007300* AT-BALANCE LOADED HERE IS THE WORKING BALANCE THROUGHOUT THE
007310* REST OF THE RUN - EVERY DEBIT/CREDIT/RECHARGE PRIMITIVE POSTS
007320* AGAINST THIS TABLE ROW DIRECTLY, NOT AGAINST THE FILE.
007330  1220-ADD-ACCOUNT-ENTRY.
007340* CURRENCY CODE RIDES ALONG WITH THE BALANCE - THIS JOB DOES
007350* NOT CONVERT CURRENCY, IT TRUSTS THE LOAD FILE'S CODE MATCHES
007360* THE PRODUCT'S CURRENCY CODE ON EVERY ORDER IT POSTS.
007370      ADD 1 TO WS-ACCOUNT-COUNT.
007380      SET ACT-TBL-IDX TO WS-ACCOUNT-COUNT.
007390      MOVE ACT-ID                TO AT-ACCT-ID (ACT-TBL-IDX).
007400      MOVE ACT-USER-ID           TO AT-USER-ID (ACT-TBL-IDX).
007410      MOVE ACT-BALANCE           TO AT-BALANCE (ACT-TBL-IDX).
007420      MOVE ACT-CURRENCY-CDE      TO AT-CURRENCY (ACT-TBL-IDX).
007430      PERFORM 1210-READ-ACCOUNT.
007440*
007450* MERCHANT MASTER - SMALLEST OF THE FIVE TABLES IN PRACTICE
007460* SINCE THERE ARE FAR FEWER SELLERS THAN BUYERS, BUT THE LOAD
007470* SHAPE IS IDENTICAL TO EVERY OTHER 1X00 PARAGRAPH.
007480  1300-LOAD-MERCHANTS.
007490      MOVE ZERO                  TO WS-MERCHANT-COUNT.
007500* COUNTER RESET FIRST, ALWAYS - KEEPS THE PATTERN IDENTICAL TO
007510* THE OTHER FOUR LOAD PARAGRAPHS SO A MAINTAINER CAN SKIM ANY
007520* ONE OF THE FIVE AND KNOW WHAT THE OTHERS LOOK LIKE.
007530      OPEN INPUT MERCHANTS-FILE.
007540      PERFORM 1310-READ-MERCHANT.
007550      PERFORM 1320-ADD-MERCHANT-ENTRY
007560          UNTIL WS-MCH-STATUS = '10'.
007570      CLOSE MERCHANTS-FILE.
007580  1300-EXIT.
007590      EXIT.
007600*
007610  1310-READ-MERCHANT.
007620      READ MERCHANTS-FILE
007630          AT END MOVE '10' TO WS-MCH-STATUS
007640      END-READ.
007650*
007660* MERCHANT-ID IS THE ONLY KEY - NAME AND CURRENCY RIDE ALONG
007670* FOR THE 8200-REWRITE-MERCHANTS SPILL LATER, BALANCE IS THE
007680* ONLY FIELD ANY PARAGRAPH ACTUALLY POSTS AGAINST.
007690  1320-ADD-MERCHANT-ENTRY.
007700      ADD 1 TO WS-MERCHANT-COUNT.
007710      SET MCH-TBL-IDX TO WS-MERCHANT-COUNT.
007720      MOVE MCH-ID                TO MT-MERCH-ID (MCH-TBL-IDX).
007730      MOVE MCH-NAME              TO MT-NAME (MCH-TBL-IDX).
007740      MOVE MCH-BALANCE           TO MT-BALANCE (MCH-TBL-IDX).
007750      MOVE MCH-CURRENCY-CDE      TO MT-CURRENCY (MCH-TBL-IDX).
007760      PERFORM 1310-READ-MERCHANT.
007770*
007780* PRODUCT CATALOG LOAD - MERCH-ID + SKU IS THE NATURAL KEY ON
007790* THIS TABLE, SEE 2210-SCAN-PRODUCT-TABLE LATER FOR THE SEARCH.
007800  1400-LOAD-PRODUCTS.
007810* CATALOG LOAD - NOTE THIS TABLE IS NEVER REWRITTEN AT 8000,
007820* UNLIKE ACCOUNT/MERCHANT/INVENTORY - PRICE AND SKU ARE
007830* MAINTAINED BY THE MERCHANT PORTAL, NOT BY THIS BATCH JOB.
007840      MOVE ZERO                  TO WS-PRODUCT-COUNT.
007850      OPEN INPUT PRODUCTS-FILE.
007860      PERFORM 1410-READ-PRODUCT.
007870      PERFORM 1420-ADD-PRODUCT-ENTRY
007880          UNTIL WS-PRD-STATUS = '10'.
007890      CLOSE PRODUCTS-FILE.
007900  1400-EXIT.
007910      EXIT.
007920*
007930  1410-READ-PRODUCT.
007940* SAME '10' AT-END CONVENTION AS 1110/1210 ABOVE.
007950      READ PRODUCTS-FILE
007960          AT END MOVE '10' TO WS-PRD-STATUS
007970      END-READ.
007980*
007990  1420-ADD-PRODUCT-ENTRY.
008000* NAME IS LOADED BUT NEVER KEYED OFF OF - MERCH-ID/SKU IS THE
008010* LOOKUP KEY, PT-NAME EXISTS ONLY SO IT CAN RIDE ALONG TO A
008020* REPORT IF ONE EVER NEEDS IT.
008030      ADD 1 TO WS-PRODUCT-COUNT.
008040      SET PRD-TBL-IDX TO WS-PRODUCT-COUNT.
008050      MOVE PRD-ID                TO PT-PROD-ID (PRD-TBL-IDX).
008060      MOVE PRD-MERCH-ID          TO PT-MERCH-ID (PRD-TBL-IDX).
008070      MOVE PRD-SKU               TO PT-SKU (PRD-TBL-IDX).
008080      MOVE PRD-NAME              TO PT-NAME (PRD-TBL-IDX).
008090      MOVE PRD-PRICE             TO PT-PRICE (PRD-TBL-IDX).
008100      MOVE PRD-CURRENCY-CDE      TO PT-CURRENCY (PRD-TBL-IDX).
008110      PERFORM 1410-READ-PRODUCT.
008120*
008130* INVENTORY LOAD - IT-QUANTITY IS THE LAST TABLE TOUCHED IN
008140* THE LOAD SEQUENCE AND THE FIRST ONE RE-VALIDATED ON EVERY
008150* SINGLE ORDER (SEE 2300/2400/3400 LATER).
008160  1500-LOAD-INVENTORY.
008170      MOVE ZERO                  TO WS-INVENTORY-COUNT.
008180* LAST OF THE FIVE MASTER LOADS - CONTROL RETURNS TO THE
008190* MAINLINE ONCE THIS PARAGRAPH EXITS AND THE RUN-FILE OPENS
008200* BEGIN AT 1600 BELOW.
008210      OPEN INPUT INVENTORY-FILE.
008220      PERFORM 1510-READ-INVENTORY.
008230      PERFORM 1520-ADD-INVENTORY-ENTRY
008240          UNTIL WS-INV-STATUS = '10'.
008250      CLOSE INVENTORY-FILE.
008260  1500-EXIT.
008270      EXIT.
008280*
008290  1510-READ-INVENTORY.
008300* LAST OF THE FOUR READ PARAGRAPHS THAT FOLLOW THIS PATTERN.
008310      READ INVENTORY-FILE
008320          AT END MOVE '10' TO WS-INV-STATUS
008330      END-READ.
008340*
008350  1520-ADD-INVENTORY-ENTRY.
008360      ADD 1 TO WS-INVENTORY-COUNT.
008370      SET INV-TBL-IDX TO WS-INVENTORY-COUNT.
008380      MOVE INV-ID                TO IT-INV-ID (INV-TBL-IDX).
008390      MOVE INV-PROD-ID           TO IT-PROD-ID (INV-TBL-IDX).
008400      MOVE INV-QUANTITY          TO IT-QUANTITY (INV-TBL-IDX).
008410      PERFORM 1510-READ-INVENTORY.
008420*
008430* MASTERS ARE ALL LOADED - OPEN THE ORDER-REQUEST INPUT AND
008440* THE FOUR PER-ORDER OUTPUT FILES FOR THE MAIN LOOP.  NONE OF
008450* THE FIVE MASTER FILES ARE STILL OPEN AT THIS POINT - EACH
008460* WAS OPENED, LOADED AND CLOSED BY ITS OWN 1x00 PARAGRAPH
008470* ABOVE.
008480* CR12455 - EVERY OPEN BELOW IS NOW STATUS-CHECKED, SEE THE
008490* 9900-ABEND-RUN BANNER.  THE FIVE MASTER-LOAD OPENS ABOVE ARE
008500* NOT CHECKED THE SAME WAY - A MISSING MASTER FILE SIMPLY LOADS
008510* ZERO ROWS AND EVERY ORDER REJECTS CLEANLY ON ITS OWN, WHERE A
008520* MISSING RUN FILE HAS NO SUCH GRACEFUL PATH.
008530  1600-OPEN-RUN-FILES.
008540* REQUEST FILE FIRST - IF THIS WON'T OPEN THERE IS NOTHING FOR
008550* THE REST OF THE RUN TO PROCESS, SO THERE IS NO POINT OPENING
008560* ANYTHING ELSE BEFORE CHECKING ITS STATUS.
008570      OPEN INPUT  ORDERS-IN-FILE.
008580      IF WS-ORQ-STATUS NOT = '00'
008590          PERFORM 9900-ABEND-RUN
008600      END-IF.
008610* ORDER-OUT IS WHERE 2900/9100 LATER WRITE THE COMPLETED OR
008620* FAILED ORDER ROW - SAME ABEND-ON-BAD-STATUS TREATMENT.
008630      OPEN OUTPUT ORDERS-OUT-FILE.
008640      IF WS-ORD-STATUS NOT = '00'
008650          PERFORM 9900-ABEND-RUN
008660      END-IF.
008670* PAYMENT, ACCOUNT-TXN AND INVENTORY-TXN ARE THE THREE DETAIL
008680* FILES THE POSTING PRIMITIVES WRITE TO BELOW - ALL THREE MUST
008690* OPEN CLEAN OR THERE IS NOWHERE TO RECORD A POSTING.
008700      OPEN OUTPUT PAYMENTS-OUT-FILE.
008710      IF WS-PAY-STATUS NOT = '00'
008720          PERFORM 9900-ABEND-RUN
008730      END-IF.
008740      OPEN OUTPUT ACCT-TXN-FILE.
008750      IF WS-ATX-STATUS NOT = '00'
008760          PERFORM 9900-ABEND-RUN
008770      END-IF.
008780      OPEN OUTPUT INV-TXN-FILE.
008790      IF WS-ITX-STATUS NOT = '00'
008800          PERFORM 9900-ABEND-RUN
008810      END-IF.
008820*
008830* 1700-READ-NEXT-REQUEST IS CALLED BOTH TO PRIME THE LOOP IN
008840* 0000-MAINLINE AND AT THE BOTTOM OF EVERY PASS THROUGH
008850* 2000-PROCESS-ONE-ORDER (BOTH THE REJECT PATH AND THE NORMAL
008860* PATH READ THE NEXT REQUEST BEFORE LOOPING BACK).
008870  1700-READ-NEXT-REQUEST.
008880      READ ORDERS-IN-FILE
008890          AT END SET ORQ-EOF TO TRUE
008900      END-READ.
008910      IF NOT ORQ-EOF
008920          ADD 1 TO WS-ORDERS-READ-CNT
008930      END-IF.
008940*
008950***************************************************************
008960*    2000-PROCESS-ONE-ORDER
008970*    VALIDATES ONE ORDER REQUEST AND, IF GOOD, DRIVES THE
008980*    DEBIT/CREDIT/DEDUCT/PAYMENT POSTING CHAIN.  A REQUEST
008990*    THAT FAILS VALIDATION (1-6 IN THE FUNCTIONAL SPEC) IS
009000*    REJECTED WITH NO ORDER ROW WRITTEN AT ALL.  A REQUEST
009010*    THAT FAILS DURING POSTING GETS AN ORDER ROW MARKED
009020*    FAILED AND A PAYMENT ROW MARKED FAILED - SEE THE NOTE
009030*    WELL IN THE PROGRAM BANNER ABOUT NO ROLLBACK.
009040***************************************************************
009050  2000-PROCESS-ONE-ORDER.
009060* CLEAR THE SWITCH AND REASON FIELD FOR THIS REQUEST - BOTH
009070* ARE WORKING STORAGE AND CARRY A STALE VALUE FROM THE LAST
009080* REQUEST IF WE DON'T.
009090      MOVE 'N'                   TO WS-ORDER-FAILED-SW.
009100      MOVE SPACES                TO WS-CR-REJECT-REASON.
009110* PULL THE KEY FIELDS OFF THE INCOMING REQUEST RECORD INTO
009120* THE COMMON WORK AREA - EVERY EDIT AND POSTING PARAGRAPH BELOW
009130* WORKS OFF WS-CR-xxx, NOT THE ORQ- RECORD DIRECTLY.
009140      MOVE ORQ-USER-ID           TO WS-CR-USER-ID.
009150      MOVE ORQ-MERCH-ID          TO WS-CR-MERCH-ID.
009160      MOVE ORQ-SKU               TO WS-CR-SKU.
009170      MOVE ORQ-QUANTITY          TO WS-CR-QUANTITY.
009180* EDIT 1 OF 6 - QUANTITY MUST BE POSITIVE.  THIS IS THE ONLY
009190* EDIT THAT RUNS BEFORE WE EVEN KNOW THE USER/PRODUCT EXIST,
009200* SINCE A ZERO OR NEGATIVE QUANTITY CAN'T PASS ANY DOWNSTREAM
009210* CHECK ANYWAY.
009220      IF WS-CR-QUANTITY NOT > ZERO
009230          MOVE 'BAD QUANTITY'    TO WS-CR-REJECT-REASON
009240          GO TO 2090-REJECT-REQUEST
009250      END-IF.
009260* EDIT 2 - BUYER MUST BE ON THE USER MASTER.
009270      PERFORM 2100-LOOKUP-USER.
009280      IF NOT USER-FOUND
009290          MOVE 'USER NOT FOUND'  TO WS-CR-REJECT-REASON
009300          GO TO 2090-REJECT-REQUEST
009310      END-IF.
009320* EDIT 3 - MERCHANT/SKU PAIR MUST RESOLVE TO A PRODUCT ROW.
009330* 2200-LOOKUP-PRODUCT ALSO STAMPS THE UNIT PRICE INTO WS-CR-
009340* UNIT-PRICE WHEN IT FINDS ONE, SO 2500-COMPUTE-TOTAL BELOW
009350* HAS SOMETHING TO MULTIPLY AGAINST.
009360      PERFORM 2200-LOOKUP-PRODUCT.
009370      IF NOT PRODUCT-FOUND
009380          MOVE 'PRODUCT NOT FOUND' TO WS-CR-REJECT-REASON
009390          GO TO 2090-REJECT-REQUEST
009400      END-IF.
009410* EDIT 4 - THE PRODUCT MUST HAVE AN INVENTORY ROW AT ALL (A
009420* PRODUCT CAN EXIST ON THE CATALOG WITH NO STOCK ROW YET IF
009430* THE MERCHANT NEVER LOADED INVENTORY).
009440      PERFORM 2300-LOOKUP-INVENTORY.
009450      IF NOT INVENTORY-FOUND
009460          MOVE 'NO INVENTORY ROW' TO WS-CR-REJECT-REASON
009470          GO TO 2090-REJECT-REQUEST
009480      END-IF.
009490* EDIT 5 - ENOUGH STOCK ON HAND TO COVER THE REQUESTED
009500* QUANTITY.  2400-EDIT-STOCK REUSES WS-ORDER-FAILED-SW AS ITS
009510* SIGNAL BACK HERE - WE RESET IT TO 'N' RIGHT AFTER SO IT
009520* DOESN'T BLEED INTO THE BALANCE EDIT BELOW.
009530      PERFORM 2400-EDIT-STOCK.
009540      IF ORDER-FAILED
009550          MOVE 'INSUFFICIENT STOCK' TO WS-CR-REJECT-REASON
009560          MOVE 'N'               TO WS-ORDER-FAILED-SW
009570          GO TO 2090-REJECT-REQUEST
009580      END-IF.
009590* STOCK IS GOOD - PRICE THE ORDER BEFORE THE LAST EDIT SO WE
009600* HAVE A REAL TOTAL AMOUNT TO COMPARE AGAINST THE BUYER'S
009610* BALANCE.
009620      PERFORM 2500-COMPUTE-TOTAL.
009630* EDIT 6 (LAST ONE) - BUYER'S ACCOUNT BALANCE MUST COVER THE
009640* TOTAL.  SAME SWITCH-REUSE PATTERN AS THE STOCK EDIT ABOVE -
009650* SEE THE CR12210 NOTE ON 2600-EDIT-BALANCE ITSELF FOR THE BUG
009660* THAT ONCE LIVED HERE.
009670      PERFORM 2600-EDIT-BALANCE.
009680      IF ORDER-FAILED
009690          MOVE 'INSUFFICIENT BALANCE' TO WS-CR-REJECT-REASON
009700          MOVE 'N'               TO WS-ORDER-FAILED-SW
009710          GO TO 2090-REJECT-REQUEST
009720      END-IF.
009730* ALL SIX EDITS PASSED.  STAGE THE ORDER ROW IN WORKING
009740* STORAGE (NOT WRITTEN YET - SEE THE 2700 BANNER) THEN RUN THE
009750* POSTING CHAIN.  2800-APPLY-POSTINGS SETS WS-ORDER-FAILED-SW
009760* IF ANY PRIMITIVE IN THE CHAIN REJECTS, SO WE BRANCH TO THE
009770* FAILURE PATH OR THE COMPLETED PATH OFF THE SAME SWITCH.
009780      PERFORM 2700-BUILD-ORDER-RECORD.
009790      PERFORM 2800-APPLY-POSTINGS THRU 2800-EXIT.
009800      IF ORDER-FAILED
009810          PERFORM 9100-FAIL-ORDER
009820      ELSE
009830          PERFORM 2900-FINISH-ORDER
009840      END-IF.
009850      PERFORM 1700-READ-NEXT-REQUEST.
009860      GO TO 2000-EXIT.
009870*
009880* A REJECTED REQUEST (FAILED ONE OF THE SIX EDITS ABOVE) NEVER
009890* GETS AN ORDER ROW OR A PAYMENT ROW AT ALL - IT IS COUNTED
009900* HERE AND THE NEXT REQUEST IS READ.  THIS IS DIFFERENT FROM
009910* 9100-FAIL-ORDER, WHICH WRITES A FAILED ORDER/PAYMENT PAIR
009920* FOR A REQUEST THAT PASSED ALL SIX EDITS BUT LOST A RACE ON
009930* THE POSTING CHAIN (SOMEONE ELSE'S ORDER DRAINED THE BALANCE
009940* OR STOCK FIRST, SEE SECTION NOTES ON REENTRANCY).
009950  2090-REJECT-REQUEST.
009960* TWO LINES, DELIBERATELY - NOTHING ELSE BELONGS HERE.  A
009970* REJECTED REQUEST NEVER TOUCHED A MASTER ROW, SO THERE IS
009980* NOTHING TO UNDO AND NOTHING TO WRITE.
009990      ADD 1 TO WS-ORDERS-REJECTED-CNT.
010000      PERFORM 1700-READ-NEXT-REQUEST.
010010  2000-EXIT.
010020      EXIT.
010030*
010040* 2100/2110 - FIND THE BUYER ON THE USER TABLE BY USER-ID.
010050* SWITCH IS RESET EVERY CALL SINCE IT IS SHARED WORKING
010060* STORAGE ACROSS THE WHOLE RUN, NOT A LOCAL TO THIS PARAGRAPH.
010070  2100-LOOKUP-USER.
010080* RESET BEFORE THE SCAN, NOT AFTER - A STALE 'Y' LEFT FROM THE
010090* PRIOR REQUEST WOULD MAKE THE PERFORM ... UNTIL EXIT ON ITS
010100* FIRST ITERATION WITHOUT EVER CHECKING THIS REQUEST'S USER-ID.
010110      MOVE 'N'                   TO WS-USER-FOUND-SW.
010120      SET USR-TBL-IDX TO 1.
010130      PERFORM 2110-SCAN-USER-TABLE
010140          VARYING USR-TBL-IDX FROM 1 BY 1
010150          UNTIL USR-TBL-IDX > WS-USER-COUNT
010160             OR USER-FOUND.
010170*
010180  2110-SCAN-USER-TABLE.
010190      IF UT-USER-ID (USR-TBL-IDX) = WS-CR-USER-ID
010200          MOVE 'Y'               TO WS-USER-FOUND-SW
010210      END-IF.
010220*
010230* 2200/2210 - FIND THE PRODUCT BY MERCHANT-ID + SKU (THE
010240* CATALOG KEY THE UPSTREAM ORDER-ENTRY SCREEN USES - THERE IS
010250* NO STANDALONE PRODUCT-ID ON THE INCOMING REQUEST RECORD).
010260* ONCE FOUND, COPY THE REAL PRODUCT-ID AND UNIT PRICE INTO THE
010270* WORK AREA SO EVERY PARAGRAPH AFTER THIS ONE CAN KEY OFF
010280* WS-CR-PROD-ID INSTEAD OF THE MERCH-ID/SKU PAIR.
010290  2200-LOOKUP-PRODUCT.
010300      MOVE 'N'                   TO WS-PRODUCT-FOUND-SW.
010310      SET PRD-TBL-IDX TO 1.
010320      PERFORM 2210-SCAN-PRODUCT-TABLE
010330          VARYING PRD-TBL-IDX FROM 1 BY 1
010340          UNTIL PRD-TBL-IDX > WS-PRODUCT-COUNT
010350             OR PRODUCT-FOUND.
010360* PRD-TBL-IDX IS LEFT POINTING AT THE MATCHED ROW BY THE SCAN
010370* ABOVE - PULL THE PRICE AND THE REAL PRODUCT-ID OFF IT NOW
010380* WHILE THE INDEX IS STILL VALID.
010390      IF PRODUCT-FOUND
010400          MOVE PT-PROD-ID (PRD-TBL-IDX) TO WS-CR-PROD-ID
010410          MOVE PT-PRICE (PRD-TBL-IDX)   TO WS-CR-UNIT-PRICE
010420      END-IF.
010430*
010440  2210-SCAN-PRODUCT-TABLE.
010450      IF PT-MERCH-ID (PRD-TBL-IDX) = WS-CR-MERCH-ID
010460         AND PT-SKU (PRD-TBL-IDX) = WS-CR-SKU
010470          MOVE 'Y'               TO WS-PRODUCT-FOUND-SW
010480      END-IF.
010490*
010500* 2300/2310 - FIND THE INVENTORY ROW FOR THE PRODUCT.  KEYED
010510* OFF WS-CR-PROD-ID, WHICH 2200 ABOVE JUST RESOLVED - THIS IS
010520* WHY 2200 MUST RUN BEFORE 2300 AND NOT THE OTHER WAY AROUND.
010530  2300-LOOKUP-INVENTORY.
010540      MOVE 'N'                   TO WS-INVENTORY-FOUND-SW.
010550      SET INV-TBL-IDX TO 1.
010560      PERFORM 2310-SCAN-INVENTORY-TABLE
010570          VARYING INV-TBL-IDX FROM 1 BY 1
010580          UNTIL INV-TBL-IDX > WS-INVENTORY-COUNT
010590             OR INVENTORY-FOUND.
010600* NO QUANTITY CHECK HERE - THIS PARAGRAPH ONLY ESTABLISHES
010610* WHETHER A STOCK ROW EXISTS AT ALL.  2400-EDIT-STOCK BELOW IS
010620* THE ONE THAT COMPARES THE QUANTITY ON HAND.
010630*
010640  2310-SCAN-INVENTORY-TABLE.
010650      IF IT-PROD-ID (INV-TBL-IDX) = WS-CR-PROD-ID
010660          MOVE 'Y'               TO WS-INVENTORY-FOUND-SW
010670      END-IF.
010680*
010690* 2400-EDIT-STOCK - INV-TBL-IDX IS STILL POINTING AT THE ROW
010700* 2310 JUST LANDED ON, SO WE CAN COMPARE DIRECTLY WITHOUT A
010710* SECOND SCAN.  BORROWS WS-ORDER-FAILED-SW AS ITS PASS/FAIL
010720* FLAG, SAME AS THE POSTING PRIMITIVES DO LATER.
010730  2400-EDIT-STOCK.
010740      MOVE 'N'                   TO WS-ORDER-FAILED-SW.
010750      IF IT-QUANTITY (INV-TBL-IDX) < WS-CR-QUANTITY
010760          MOVE 'Y'               TO WS-ORDER-FAILED-SW
010770      END-IF.
010780*
010790* 2500-COMPUTE-TOTAL - UNIT PRICE TIMES QUANTITY, ROUNDED TO
010800* THE CURRENCY'S DECIMAL PLACES PER THE PICTURE CLAUSE ON
010810* WS-CR-TOTAL-AMOUNT.  THIS IS THE AMOUNT EVERY POSTING
010820* PRIMITIVE BELOW MOVES OR ADDS - IT IS NEVER RECOMPUTED.
010830  2500-COMPUTE-TOTAL.
010840      COMPUTE WS-CR-TOTAL-AMOUNT ROUNDED =
010850          WS-CR-UNIT-PRICE * WS-CR-QUANTITY.
010860*
010870* 03/11/03 RDK (CR12210) - SWITCH MUST BE RESET HERE, SAME AS
010880* EVERY OTHER LOOKUP BELOW, OR THE SCAN EXITS IMMEDIATELY ON
010890* EVERY ORDER AFTER THE FIRST AND LEAVES ACT-TBL-IDX AT 1.
010900  2600-EDIT-BALANCE.
010910      MOVE 'N'                   TO WS-ORDER-FAILED-SW.
010920      MOVE 'N'                   TO WS-ACCOUNT-FOUND-SW.
010930      SET ACT-TBL-IDX TO 1.
010940      PERFORM 2610-SCAN-ACCOUNT-TABLE
010950          VARYING ACT-TBL-IDX FROM 1 BY 1
010960          UNTIL ACT-TBL-IDX > WS-ACCOUNT-COUNT
010970             OR ACCOUNT-FOUND-FOR-POST.
010980* ACCOUNT-FOUND-FOR-POST IS THE SAME 88-LEVEL AS ACCOUNT-FOUND
010990* IN 2600-EDIT-BALANCE CONTEXT - IF THE USER PASSED 2100 ABOVE
011000* THERE WILL ALWAYS BE AN ACCOUNT ROW HERE, SO THIS COMPARE
011010* NEVER ACTUALLY FAILS TO FIND ONE IN PRACTICE.
011020      IF AT-BALANCE (ACT-TBL-IDX) < WS-CR-TOTAL-AMOUNT
011030          MOVE 'Y'               TO WS-ORDER-FAILED-SW
011040      END-IF.
011050*
011060  2610-SCAN-ACCOUNT-TABLE.
011070      IF AT-USER-ID (ACT-TBL-IDX) = WS-CR-USER-ID
011080          MOVE 'Y'               TO WS-ACCOUNT-FOUND-SW
011090      END-IF.
011100*
011110* 08/14/03 RDK (CR12344) - RENAMED FROM 2700-WRITE-ORDER-PENDING.
011120* THIS PARAGRAPH ONLY STAGES THE RECORD NOW - SEE THE BANNER AT
011130* 2900/9100 FOR WHY THE ACTUAL WRITE MOVED DOWN THERE.
011140  2700-BUILD-ORDER-RECORD.
011150* BUMP THE RUN-WIDE ORDER SEQUENCE COUNTER AND DROP IT INTO
011160* THE NUMERIC REDEFINES OF THE ORDER-NUMBER WORK AREA - SEE
011170* THE 01 WS-ORDER-NUMBER-WORK GROUP ABOVE FOR THE LAYOUT.
011180      ADD 1 TO WS-ORDER-SEQ-NBR.
011190      MOVE WS-ORDER-SEQ-NBR      TO WS-ONN-SEQ.
011200* RECORD-CODE/SEQUENCE-NUMBER ARE THE STANDARD TWO-FIELD
011210* HOUSE TAG ON EVERY OUTPUT RECORD IN THIS SHOP - SEQUENCE-
011220* NUMBER IS ALWAYS 1 HERE BECAUSE AN ORDER IS A SINGLE-LINE
011230* RECORD, NOT A MULTI-LINE GROUP LIKE THE RECON DETAIL REPORT.
011240      MOVE 'ORD'                 TO ORD-RECORD-CODE.
011250      MOVE 1                     TO ORD-SEQUENCE-NUMBER.
011260* ASSIGN THE NEXT SURROGATE ORDER-ID AND ADVANCE THE COUNTER
011270* FOR THE NEXT REQUEST IN THE RUN.
011280      MOVE WS-NEXT-ORD-ID        TO ORD-ID.
011290      ADD 1 TO WS-NEXT-ORD-ID.
011300      MOVE WS-ORDER-NUMBER-WORK  TO ORD-NUMBER.
011310* COPY THE EDITED REQUEST FIELDS AND THE PRICED TOTAL FROM
011320* THE COMMON WORK AREA (WS-CR-xxx) INTO THE RECORD THAT WILL
011330* EVENTUALLY BE WRITTEN BY 2900 OR 9100 BELOW.
011340      MOVE WS-CR-USER-ID         TO ORD-USER-ID.
011350      MOVE WS-CR-PROD-ID         TO ORD-PROD-ID.
011360      MOVE WS-CR-MERCH-ID        TO ORD-MERCH-ID.
011370      MOVE WS-CR-SKU             TO ORD-SKU.
011380      MOVE WS-CR-QUANTITY        TO ORD-QUANTITY.
011390      MOVE WS-CR-UNIT-PRICE      TO ORD-UNIT-PRICE.
011400      MOVE WS-CR-TOTAL-AMOUNT    TO ORD-TOTAL-AMOUNT.
011410* CREATED-AT IS STAMPED ONCE HERE AND NEVER TOUCHED AGAIN,
011420* EVEN IF THE ORDER LATER FAILS - THE TIMESTAMP REFLECTS WHEN
011430* THE REQUEST WAS RECEIVED, NOT WHEN IT WAS DECIDED.
011440      MOVE WS-ISO-TIMESTAMP      TO ORD-CREATED-AT.
011450*
011460***************************************************************
011470*    2800-APPLY-POSTINGS
011480*    DEBIT BUYER, CREDIT MERCHANT, DEDUCT STOCK, WRITE THE
011490*    PAYMENT ROW.  ON THE FIRST STEP THAT FAILS WE DROP STRAIGHT
011500*    TO 2800-EXIT - WHATEVER ALREADY POSTED STAYS POSTED.
011510***************************************************************
011520  2800-APPLY-POSTINGS.
011530* STEP 1 - TAKE THE MONEY OFF THE BUYER'S ACCOUNT.  3000-DEBIT-
011540* ACCOUNT RE-CHECKS THE BALANCE ITSELF (NOT JUST THE UPFRONT
011550* 2600 EDIT) BECAUSE TWO REQUESTS FOR THE SAME BUYER CAN BOTH
011560* PASS 2600 BEFORE EITHER ONE POSTS - THE SECOND ONE THROUGH
011570* HERE IS THE ONE THAT CATCHES IT.
011580      PERFORM 3000-DEBIT-ACCOUNT.
011590      IF ORDER-FAILED
011600          GO TO 2800-EXIT
011610      END-IF.
011620* STEP 2 - CREDIT THE SELLING MERCHANT FOR THE SAME AMOUNT
011630* JUST DEBITED FROM THE BUYER.  NO GL SUSPENSE ACCOUNT IN THIS
011640* DESIGN - THE MOVE IS DIRECT, BUYER TO MERCHANT.
011650      PERFORM 3300-CREDIT-MERCHANT.
011660      IF ORDER-FAILED
011670          GO TO 2800-EXIT
011680      END-IF.
011690* STEP 3 - TAKE THE UNITS OFF THE SHELF.  IF THIS FAILS THE
011700* BUYER HAS ALREADY BEEN DEBITED AND THE MERCHANT CREDITED -
011710* SEE THE NO-ROLLBACK NOTE AT THE TOP OF THE PROGRAM.
011720      PERFORM 3400-DEDUCT-INVENTORY.
011730      IF ORDER-FAILED
011740          GO TO 2800-EXIT
011750      END-IF.
011760* ALL THREE POSTINGS LANDED CLEAN - WRITE THE PAYMENT ROW AS
011770* COMPLETED.  FALLS THROUGH TO 2800-EXIT ON ITS OWN.
011780      PERFORM 2850-WRITE-PAYMENT-COMPLETED.
011790  2800-EXIT.
011800      EXIT.
011810*
011820  2850-WRITE-PAYMENT-COMPLETED.
011830* PAYMENT TRANSACTION ID REUSES THE SAME RUN SEQUENCE COUNTER
011840* AS THE ORDER SUFFIX, PER AMENDMENT CR11864 ABOVE - IT IS NOT
011850* AN INDEPENDENT COUNTER.
011860      MOVE WS-ORDER-SEQ-NBR      TO WS-PTN-DIGITS-NUM.
011870      MOVE 'PAY'                 TO PAY-RECORD-CODE.
011880      MOVE 1                     TO PAY-SEQUENCE-NUMBER.
011890      MOVE WS-NEXT-PAY-ID        TO PAY-ID.
011900      ADD 1 TO WS-NEXT-PAY-ID.
011910      MOVE ORD-ID                TO PAY-ORDER-ID.
011920* PAY-METHOD IS ALWAYS THE PREPAID_ACCOUNT LITERAL IN THIS
011930* SYSTEM - THERE IS NO CARD/ACH/WALLET CHOICE ON THE ORDER
011940* REQUEST RECORD, SO THERE IS NOTHING ELSE TO MOVE HERE.
011950      MOVE 'PREPAID_ACCOUNT'     TO PAY-METHOD.
011960      MOVE ORD-TOTAL-AMOUNT      TO PAY-AMOUNT.
011970      SET PAY-STATUS-COMPLETED   TO TRUE.
011980      MOVE WS-PAYMENT-TXN-WORK   TO PAY-TRANSACTION-ID.
011990      WRITE PAYMENT-RECORD.
012000*
012010***************************************************************
012020*    3000 SERIES - LEDGER POSTING PRIMITIVES.  EACH ONE DOES
012030*    ITS OWN TABLE SEARCH BY KEY SO IT CAN BE CALLED FROM ANY
012040*    PARAGRAPH WITHOUT RELYING ON A SAVED INDEX.  3100-CREDIT-
012050*    ACCOUNT AND 3200-RECHARGE-ACCOUNT AND 3500-ADD-INVENTORY
012060*    ARE NOT REACHED FROM THIS JOB'S MAINLINE TODAY - THEY ARE
012070*    CARRIED HERE BECAUSE THE RECHARGE/REFUND JOBS CALL THIS
012080*    SAME MEMBER AS A CALLED SUBPROGRAM ON THE ONLINE REGION.
012090***************************************************************
012100* 3000-DEBIT-ACCOUNT TAKES THE ORDER TOTAL OFF THE BUYER'S
012110* BALANCE.  RE-DOES ITS OWN ACCOUNT LOOKUP (DOESN'T TRUST
012120* ACT-TBL-IDX LEFT OVER FROM 2600) SO A CALLER FROM ANYWHERE
012130* ELSE IN THE PROGRAM - OR FROM THE CALLED-SUBPROGRAM ENTRY
012140* POINT NOTED IN THE 3000-SERIES BANNER ABOVE - GETS THE SAME
012150* BEHAVIOR.
012160  3000-DEBIT-ACCOUNT.
012170      MOVE 'N'                   TO WS-ORDER-FAILED-SW.
012180      MOVE 'N'                   TO WS-ACCOUNT-FOUND-SW.
012190      SET ACT-TBL-IDX TO 1.
012200      PERFORM 2610-SCAN-ACCOUNT-TABLE
012210          VARYING ACT-TBL-IDX FROM 1 BY 1
012220          UNTIL ACT-TBL-IDX > WS-ACCOUNT-COUNT
012230             OR ACCOUNT-FOUND-FOR-POST.
012240* GUARD 1 - ACCOUNT ROW MUST EXIST.
012250      IF NOT ACCOUNT-FOUND-FOR-POST
012260          MOVE 'Y'               TO WS-ORDER-FAILED-SW
012270          GO TO 3000-EXIT
012280      END-IF.
012290* GUARD 2 (CR12210) - AMOUNT MUST BE POSITIVE.  THIS EDIT
012300* BELONGS TO THE PRIMITIVE ITSELF, NOT JUST THE CALLER, SINCE
012310* THIS PARAGRAPH CAN BE REACHED FROM MORE THAN ONE PLACE.
012320      IF WS-CR-TOTAL-AMOUNT NOT > ZERO
012330          MOVE 'Y'               TO WS-ORDER-FAILED-SW
012340          GO TO 3000-EXIT
012350      END-IF.
012360* GUARD 3 - BALANCE MUST COVER THE AMOUNT.  RE-CHECKED HERE
012370* EVEN THOUGH 2600-EDIT-BALANCE ALREADY LOOKED AT IT ONCE -
012380* SEE THE NOTE AT 2800-APPLY-POSTINGS ABOUT WHY A SECOND
012390* REQUEST CAN DRAIN THE BALANCE BETWEEN THE TWO CHECKS.
012400      IF AT-BALANCE (ACT-TBL-IDX) < WS-CR-TOTAL-AMOUNT
012410          MOVE 'Y'               TO WS-ORDER-FAILED-SW
012420          GO TO 3000-EXIT
012430      END-IF.
012440* CAPTURE BEFORE, POST THE SUBTRACT, CAPTURE AFTER - THE
012450* BEFORE/AFTER PAIR IS WHAT GOES ON THE AUDIT TRAIL RECORD IN
012460* 3050 BELOW SO AN AUDITOR CAN FOOT THE LEDGER WITHOUT
012470* RE-DERIVING IT FROM THE MASTER FILE.
012480      MOVE AT-BALANCE (ACT-TBL-IDX) TO WS-PW-BALANCE-BEFORE.
012490      SUBTRACT WS-CR-TOTAL-AMOUNT FROM AT-BALANCE (ACT-TBL-IDX).
012500      MOVE AT-BALANCE (ACT-TBL-IDX) TO WS-PW-BALANCE-AFTER.
012510      MOVE AT-ACCT-ID (ACT-TBL-IDX) TO WS-POST-ACCT-ID-PASS.
012520      MOVE WS-CR-TOTAL-AMOUNT    TO WS-POST-AMOUNT-PASS.
012530* WS-POST-xxx-PASS AND WS-ATXN-xxx-PASS ARE THE HANDOFF FIELDS
012540* TO 3050 BELOW - STAGE THEM HERE, THEN FALL THROUGH RATHER
012550* THAN REPEATING THE WRITE LOGIC IN EVERY PRIMITIVE.
012560      SET ATXN-TYPE-DEBIT        TO TRUE.
012570      MOVE ATXN-TYPE             TO WS-ATXN-TYPE-PASS.
012580      MOVE ORD-NUMBER            TO WS-ATXN-REF-PASS.
012590      PERFORM 3050-WRITE-ACCT-TXN.
012600  3000-EXIT.
012610      EXIT.
012620*
012630* 3050-WRITE-ACCT-TXN IS THE ONE PARAGRAPH THAT ACTUALLY
012640* WRITES THE ACCT-TXN-FILE ROW - EVERY ACCOUNT-SIDE PRIMITIVE
012650* (DEBIT/CREDIT/RECHARGE) STAGES ITS OWN TYPE/AMOUNT/REFERENCE
012660* INTO THE WS-POST-xxx-PASS/WS-ATXN-xxx-PASS FIELDS AND FALLS
012670* THROUGH HERE RATHER THAN DUPLICATING THE WRITE LOGIC THREE
012680* TIMES OVER.
012690  3050-WRITE-ACCT-TXN.
012700      MOVE 'ATX'                 TO ATXN-RECORD-CODE.
012710      MOVE 1                     TO ATXN-SEQUENCE-NUMBER.
012720      MOVE WS-NEXT-ATXN-ID       TO ATXN-ID.
012730      ADD 1 TO WS-NEXT-ATXN-ID.
012740      MOVE WS-POST-ACCT-ID-PASS  TO ATXN-ACCT-ID.
012750      MOVE WS-ATXN-TYPE-PASS     TO ATXN-TYPE.
012760      MOVE WS-POST-AMOUNT-PASS   TO ATXN-AMOUNT.
012770* BEFORE/AFTER BALANCE IS WHAT LETS SOMEONE FOOT THIS FILE
012780* AGAINST THE ACCOUNT MASTER WITHOUT REPLAYING EVERY TRANSACTION
012790* IN ORDER - EACH ROW IS SELF-PROVING ON ITS OWN.
012800      MOVE WS-PW-BALANCE-BEFORE  TO ATXN-BALANCE-BEFORE.
012810      MOVE WS-PW-BALANCE-AFTER   TO ATXN-BALANCE-AFTER.
012820      MOVE WS-ATXN-REF-PASS      TO ATXN-REFERENCE-ID.
012830      WRITE ACCT-TXN-RECORD.
012840*
012850* 3100-CREDIT-ACCOUNT - THE ADD SIDE OF 3000 ABOVE.  USED BY
012860* THE REFUND FLOW WHEN IT IS CALLED FROM THE ONLINE REGION -
012870* NOT REACHED FROM THIS JOB'S OWN MAINLINE.
012880  3100-CREDIT-ACCOUNT.
012890* SAME RESET/SCAN OPENING AS 3000-DEBIT-ACCOUNT ABOVE - EVERY
012900* ACCOUNT-SIDE PRIMITIVE IN THIS SERIES RE-DOES ITS OWN LOOKUP
012910* RATHER THAN SHARING ONE, SO NONE OF THEM DEPEND ON WHICH
012920* ORDER THE CALLER HAPPENED TO RUN THEM IN.
012930      MOVE 'N'                   TO WS-ORDER-FAILED-SW.
012940      MOVE 'N'                   TO WS-ACCOUNT-FOUND-SW.
012950      SET ACT-TBL-IDX TO 1.
012960      PERFORM 2610-SCAN-ACCOUNT-TABLE
012970          VARYING ACT-TBL-IDX FROM 1 BY 1
012980          UNTIL ACT-TBL-IDX > WS-ACCOUNT-COUNT
012990             OR ACCOUNT-FOUND-FOR-POST.
013000      IF NOT ACCOUNT-FOUND-FOR-POST
013010          MOVE 'Y'               TO WS-ORDER-FAILED-SW
013020          GO TO 3100-EXIT
013030      END-IF.
013040* GUARD (CR12210) - SAME POSITIVE-AMOUNT EDIT AS 3000 ABOVE -
013050* A CREDIT FOR ZERO OR LESS MAKES NO BUSINESS SENSE EITHER.
013060      IF WS-CR-TOTAL-AMOUNT NOT > ZERO
013070          MOVE 'Y'               TO WS-ORDER-FAILED-SW
013080          GO TO 3100-EXIT
013090      END-IF.
013100* ADD INSTEAD OF SUBTRACT IS THE ONLY ARITHMETIC DIFFERENCE
013110* FROM 3000-DEBIT-ACCOUNT ABOVE - EVERYTHING ELSE IN THIS
013120* PARAGRAPH MIRRORS IT FIELD FOR FIELD.
013130      MOVE AT-BALANCE (ACT-TBL-IDX) TO WS-PW-BALANCE-BEFORE.
013140      ADD WS-CR-TOTAL-AMOUNT TO AT-BALANCE (ACT-TBL-IDX).
013150      MOVE AT-BALANCE (ACT-TBL-IDX) TO WS-PW-BALANCE-AFTER.
013160      MOVE AT-ACCT-ID (ACT-TBL-IDX) TO WS-POST-ACCT-ID-PASS.
013170      MOVE WS-CR-TOTAL-AMOUNT    TO WS-POST-AMOUNT-PASS.
013180      SET ATXN-TYPE-CREDIT       TO TRUE.
013190      MOVE ATXN-TYPE             TO WS-ATXN-TYPE-PASS.
013200* NO ORDER NUMBER TO CARRY AS A REFERENCE ON A PLAIN CREDIT -
013210* THE DEBIT SIDE CARRIES IT, NOT BOTH LEGS.
013220      MOVE SPACES                TO WS-ATXN-REF-PASS.
013230      PERFORM 3050-WRITE-ACCT-TXN.
013240  3100-EXIT.
013250      EXIT.
013260*
013270* 3200-RECHARGE-ACCOUNT - BUYER TOPS UP THEIR PREPAID BALANCE
013280* FROM AN EXTERNAL FUNDING SOURCE.  THE ACTUAL GATEWAY CALL IS
013290* OUT OF SCOPE HERE (SEE THE OPEN-DECISIONS NOTE ON THE
013300* GATEWAY-STUB REFERENCE) - THIS PARAGRAPH ONLY POSTS THE
013310* LEDGER SIDE ONCE THE GATEWAY HAS ALREADY CONFIRMED THE FUNDS.
013320  3200-RECHARGE-ACCOUNT.
013330* RECHARGE LOOKS UP THE ACCOUNT THE SAME WAY 3000 AND 3100 DO -
013340* THERE IS NO SHORTCUT FOR A RECHARGE EVEN THOUGH IT IS USUALLY
013350* THE FIRST THING THAT HAPPENS ON A BRAND NEW ACCOUNT.
013360      MOVE 'N'                   TO WS-ORDER-FAILED-SW.
013370      MOVE 'N'                   TO WS-ACCOUNT-FOUND-SW.
013380      SET ACT-TBL-IDX TO 1.
013390      PERFORM 2610-SCAN-ACCOUNT-TABLE
013400          VARYING ACT-TBL-IDX FROM 1 BY 1
013410          UNTIL ACT-TBL-IDX > WS-ACCOUNT-COUNT
013420             OR ACCOUNT-FOUND-FOR-POST.
013430      IF NOT ACCOUNT-FOUND-FOR-POST
013440          MOVE 'Y'               TO WS-ORDER-FAILED-SW
013450          GO TO 3200-EXIT
013460      END-IF.
013470* SAME POSITIVE-AMOUNT GUARD AS EVERY OTHER ACCOUNT PRIMITIVE -
013480* A ZERO-DOLLAR RECHARGE REQUEST NEVER REACHES THE GATEWAY IN
013490* THE FIRST PLACE, BUT THIS PARAGRAPH DOESN'T ASSUME THAT.
013500      IF WS-CR-TOTAL-AMOUNT NOT > ZERO
013510          MOVE 'Y'               TO WS-ORDER-FAILED-SW
013520          GO TO 3200-EXIT
013530      END-IF.
013540* ARITHMETIC AND FIELD-MOVE SEQUENCE IS IDENTICAL TO 3100-
013550* CREDIT-ACCOUNT ABOVE - ONLY THE TRANSACTION TYPE AND
013560* REFERENCE FIELD BELOW DISTINGUISH A RECHARGE FROM A CREDIT.
013570      MOVE AT-BALANCE (ACT-TBL-IDX) TO WS-PW-BALANCE-BEFORE.
013580      ADD WS-CR-TOTAL-AMOUNT TO AT-BALANCE (ACT-TBL-IDX).
013590      MOVE AT-BALANCE (ACT-TBL-IDX) TO WS-PW-BALANCE-AFTER.
013600      MOVE AT-ACCT-ID (ACT-TBL-IDX) TO WS-POST-ACCT-ID-PASS.
013610      MOVE WS-CR-TOTAL-AMOUNT    TO WS-POST-AMOUNT-PASS.
013620      SET ATXN-TYPE-RECHARGE     TO TRUE.
013630      MOVE ATXN-TYPE             TO WS-ATXN-TYPE-PASS.
013640* REFERENCE FIELD CARRIES A FIXED LITERAL RATHER THAN A REAL
013650* GATEWAY CONFIRMATION NUMBER - THAT DETAIL LIVES ON THE ONLINE
013660* SIDE, THIS BATCH MEMBER ONLY SEES THE POST.
013670      MOVE 'GATEWAY-STUB'        TO WS-ATXN-REF-PASS.
013680      PERFORM 3050-WRITE-ACCT-TXN.
013690  3200-EXIT.
013700      EXIT.
013710*
013720* 3300-CREDIT-MERCHANT - PAYS THE SELLING MERCHANT FOR THIS
013730* ORDER.  MERCHANT BALANCE HAS NO BEFORE/AFTER AUDIT RECORD OF
013740* ITS OWN LIKE THE ACCOUNT SIDE DOES - THE RECONCILIATION JOB
013750* RE-DERIVES THE EXPECTED MERCHANT BALANCE FROM THE ORDER FILE
013760* INSTEAD, SEE RCN.R00901.CBL.
013770  3300-CREDIT-MERCHANT.
013780* MERCHANT-FOUND-FOR-POST IS A SEPARATE 88-LEVEL FROM ACCOUNT-
013790* FOUND-FOR-POST - TWO DIFFERENT SWITCHES ON TWO DIFFERENT
013800* TABLES, DO NOT CONFUSE THEM WHEN READING THE 3000 SERIES.
013810      MOVE 'N'                   TO WS-ORDER-FAILED-SW.
013820      MOVE 'N'                   TO WS-MERCHANT-FOUND-SW.
013830      SET MCH-TBL-IDX TO 1.
013840      PERFORM 3310-SCAN-MERCHANT-TABLE
013850          VARYING MCH-TBL-IDX FROM 1 BY 1
013860          UNTIL MCH-TBL-IDX > WS-MERCHANT-COUNT
013870             OR MERCHANT-FOUND-FOR-POST.
013880      IF NOT MERCHANT-FOUND-FOR-POST
013890          MOVE 'Y'               TO WS-ORDER-FAILED-SW
013900          GO TO 3300-EXIT
013910      END-IF.
013920* GUARD (CR12210) - SAME POSITIVE-AMOUNT EDIT AS THE ACCOUNT
013930* SIDE.  IF THIS ONE EVER TRIPS, THE BUYER HAS ALREADY BEEN
013940* DEBITED BY 3000 ABOVE WITH NOTHING TO SHOW FOR IT ON THE
013950* MERCHANT SIDE - SEE THE NO-ROLLBACK NOTE AT THE TOP.
013960      IF WS-CR-TOTAL-AMOUNT NOT > ZERO
013970          MOVE 'Y'               TO WS-ORDER-FAILED-SW
013980          GO TO 3300-EXIT
013990      END-IF.
014000* PLAIN ADD, NO BEFORE/AFTER CAPTURE AND NO TRANSACTION FILE
014010* ROW WRITTEN - SEE THE PARAGRAPH BANNER ABOVE FOR WHY THE
014020* MERCHANT SIDE HAS NO AUDIT TRAIL OF ITS OWN.
014030      ADD WS-CR-TOTAL-AMOUNT TO MT-BALANCE (MCH-TBL-IDX).
014040  3300-EXIT.
014050      EXIT.
014060*
014070  3310-SCAN-MERCHANT-TABLE.
014080* MERCH-ID IS THE MERCHANT MASTER'S ONLY KEY - NO SECONDARY
014090* INDEX, SAME LINEAR-SCAN APPROACH AS EVERY OTHER TABLE IN THIS
014100* PROGRAM.
014110      IF MT-MERCH-ID (MCH-TBL-IDX) = WS-CR-MERCH-ID
014120          MOVE 'Y'               TO WS-MERCHANT-FOUND-SW
014130      END-IF.
014140*
014150* 3400-DEDUCT-INVENTORY - THE STOCK SIDE OF THE POSTING CHAIN.
014160* LIKE THE ACCOUNT PRIMITIVES, IT RE-VALIDATES AVAILABILITY
014170* RATHER THAN TRUSTING THE 2400-EDIT-STOCK CHECK FROM EARLIER -
014180* TWO ORDERS AGAINST THE SAME SKU CAN BOTH PASS 2400 BEFORE
014190* EITHER ONE GETS HERE.
014200  3400-DEDUCT-INVENTORY.
014210      MOVE 'N'                   TO WS-ORDER-FAILED-SW.
014220      MOVE 'N'                   TO WS-INVENTORY-FOUND-SW.
014230      SET INV-TBL-IDX TO 1.
014240      PERFORM 2310-SCAN-INVENTORY-TABLE
014250          VARYING INV-TBL-IDX FROM 1 BY 1
014260          UNTIL INV-TBL-IDX > WS-INVENTORY-COUNT
014270             OR INVENTORY-FOUND.
014280      IF NOT INVENTORY-FOUND
014290          MOVE 'Y'               TO WS-ORDER-FAILED-SW
014300          GO TO 3400-EXIT
014310      END-IF.
014320* GUARD (CR12210) - QUANTITY MUST BE POSITIVE, SAME RATIONALE
014330* AS THE AMOUNT GUARDS ON THE ACCOUNT-SIDE PRIMITIVES ABOVE.
014340      IF WS-CR-QUANTITY NOT > ZERO
014350          MOVE 'Y'               TO WS-ORDER-FAILED-SW
014360          GO TO 3400-EXIT
014370      END-IF.
014380* THE REAL STOCK RE-CHECK - THIS IS THE ONE THAT ACTUALLY
014390* CATCHES THE RACE DESCRIBED IN THE PARAGRAPH BANNER ABOVE, THE
014400* TWO GUARDS ABOVE IT ARE EXISTENCE AND SANITY CHECKS ONLY.
014410      IF IT-QUANTITY (INV-TBL-IDX) < WS-CR-QUANTITY
014420          MOVE 'Y'               TO WS-ORDER-FAILED-SW
014430          GO TO 3400-EXIT
014440      END-IF.
014450* BEFORE/AFTER SNAPSHOT INTO THE PASSED-WORK FIELDS FOR
014460* 3450-WRITE-INV-TXN BELOW - MIRRORS THE MONEY-SIDE BEFORE/
014470* AFTER CAPTURE IN 3000-DEBIT-ACCOUNT ABOVE.
014480      MOVE IT-QUANTITY (INV-TBL-IDX) TO WS-PW-QTY-BEFORE.
014490      SUBTRACT WS-CR-QUANTITY FROM IT-QUANTITY (INV-TBL-IDX).
014500      MOVE IT-QUANTITY (INV-TBL-IDX) TO WS-PW-QTY-AFTER.
014510      SET ITXN-TYPE-DEDUCT       TO TRUE.
014520      MOVE ITXN-TYPE             TO WS-ITXN-TYPE-PASS.
014530* ORD-NUMBER IS CARRIED AS THE REFERENCE HERE, SAME AS THE
014540* DEBIT SIDE AT 3000 ABOVE - BOTH THE MONEY LEG AND THE STOCK
014550* LEG OF ONE ORDER TRACE BACK TO THE SAME ORDER NUMBER.
014560      MOVE ORD-NUMBER            TO WS-ITXN-REF-PASS.
014570      PERFORM 3450-WRITE-INV-TXN.
014580  3400-EXIT.
014590      EXIT.
014600*
014610* 3450-WRITE-INV-TXN - COMMON WRITE FOR BOTH INVENTORY SIDES
014620* (DEDUCT AND ADD/RESTOCK), SAME SHARED-PARAGRAPH PATTERN AS
014630* 3050-WRITE-ACCT-TXN ON THE ACCOUNT SIDE ABOVE.
014640* 3450-WRITE-INV-TXN IS CALLED BY BOTH 3400 (DEDUCT) AND 3500
014650* (ADD) - WS-ITXN-TYPE-PASS AND WS-ITXN-REF-PASS CARRY THE ONLY
014660* TWO FIELDS THAT DIFFER BETWEEN A SALE DEDUCT AND A RESTOCK.
014670  3450-WRITE-INV-TXN.
014680      MOVE 'ITX'                 TO ITXN-RECORD-CODE.
014690      MOVE 1                     TO ITXN-SEQUENCE-NUMBER.
014700      MOVE WS-NEXT-ITXN-ID       TO ITXN-ID.
014710      ADD 1 TO WS-NEXT-ITXN-ID.
014720      MOVE IT-INV-ID (INV-TBL-IDX) TO ITXN-INV-ID.
014730      MOVE WS-ITXN-TYPE-PASS     TO ITXN-TYPE.
014740      MOVE WS-CR-QUANTITY        TO ITXN-QUANTITY.
014750      MOVE WS-PW-QTY-BEFORE      TO ITXN-QTY-BEFORE.
014760      MOVE WS-PW-QTY-AFTER       TO ITXN-QTY-AFTER.
014770      MOVE WS-ITXN-REF-PASS      TO ITXN-REFERENCE-ID.
014780      WRITE INV-TXN-RECORD.
014790*
014800* 3500-ADD-INVENTORY - THE RESTOCK SIDE.  NOT CALLED FROM THIS
014810* JOB'S MAINLINE TODAY (SAME CALLED-SUBPROGRAM NOTE AS 3100/
014820* 3200 ABOVE) BUT CARRIED HERE SO THE MERCHANT RESTOCK JOB CAN
014830* CALL THIS MEMBER INSTEAD OF DUPLICATING THE INVENTORY-TXN
014840* WRITE LOGIC.
014850  3500-ADD-INVENTORY.
014860* SAME FOUND-SWITCH RESET AND SCAN SHAPE AS 3400-DEDUCT-
014870* INVENTORY ABOVE - A RESTOCK STILL HAS TO PROVE THE SKU IS ON
014880* THE MASTER BEFORE IT-QUANTITY CAN BE TOUCHED.
014890      MOVE 'N'                   TO WS-ORDER-FAILED-SW.
014900      MOVE 'N'                   TO WS-INVENTORY-FOUND-SW.
014910      SET INV-TBL-IDX TO 1.
014920      PERFORM 2310-SCAN-INVENTORY-TABLE
014930          VARYING INV-TBL-IDX FROM 1 BY 1
014940          UNTIL INV-TBL-IDX > WS-INVENTORY-COUNT
014950             OR INVENTORY-FOUND.
014960      IF NOT INVENTORY-FOUND
014970          MOVE 'Y'               TO WS-ORDER-FAILED-SW
014980          GO TO 3500-EXIT
014990      END-IF.
015000* GUARD (CR12210) - A RESTOCK OF ZERO OR LESS UNITS IS NOT A
015010* RESTOCK AT ALL, REJECT IT THE SAME WAY THE OTHER FOUR
015020* QUANTITY/AMOUNT GUARDS IN THE 3000 SERIES DO.
015030      IF WS-CR-QUANTITY NOT > ZERO
015040          MOVE 'Y'               TO WS-ORDER-FAILED-SW
015050          GO TO 3500-EXIT
015060      END-IF.
015070* BEFORE/AFTER SNAPSHOT PAIR - SAME SELF-PROVING PATTERN THE
015080* ACCOUNT-SIDE PRIMITIVES USE AT 3000/3100/3200 ABOVE, JUST ON
015090* QUANTITY INSTEAD OF CURRENCY.
015100      MOVE IT-QUANTITY (INV-TBL-IDX) TO WS-PW-QTY-BEFORE.
015110      ADD WS-CR-QUANTITY TO IT-QUANTITY (INV-TBL-IDX).
015120      MOVE IT-QUANTITY (INV-TBL-IDX) TO WS-PW-QTY-AFTER.
015130      SET ITXN-TYPE-ADD          TO TRUE.
015140      MOVE ITXN-TYPE             TO WS-ITXN-TYPE-PASS.
015150* 'RESTOCK' IS A FIXED LITERAL REFERENCE, NOT A REAL PURCHASE
015160* ORDER NUMBER - THIS BATCH MEMBER HAS NO VISIBILITY INTO THE
015170* MERCHANT'S UPSTREAM PURCHASING SYSTEM.
015180      MOVE 'RESTOCK'             TO WS-ITXN-REF-PASS.
015190      PERFORM 3450-WRITE-INV-TXN.
015200  3500-EXIT.
015210      EXIT.
015220*
015230***************************************************************
015240*    2900/9100 - ORDER OUTCOME.  THIS SHOP'S LINE SEQUENTIAL
015250*    FILES CANNOT BE REWRITTEN RANDOMLY, SO THE ORDER ROW BUILT
015260*    BY 2700 IS NOT WRITTEN UNTIL NOW - WE STAMP THE FINAL
015270*    STATUS INTO IT HERE AND WRITE IT EXACTLY ONCE, WHICHEVER
015280*    PATH RUNS.  THE FAILURE CASE ALSO WRITES ITS OWN FAILED
015290*    PAYMENT ROW - THERE IS NO PAYMENT ROW ON THE BOOKS YET.
015300***************************************************************
015310* 08/14/03 RDK (CR12344) - 2900 WAS ONLY BUMPING THE COMPLETED
015320* COUNTER - THE ORDER ROW WAS NEVER MARKED COMPLETED OR WRITTEN
015330* AT ALL, SO IT SAT AT PENDING FOREVER AND THE RECONCILIATION
015340* RUN NEVER SAW A COMPLETED ORDER TO SUM AGAINST.  STATUS SET
015350* AND WRITE ADDED TO BOTH 2900 AND 9100 BELOW.
015360  2900-FINISH-ORDER.
015370* COMPLETED PATH - ALL THREE POSTINGS IN 2800 WENT CLEAN AND
015380* 2850 ALREADY WROTE THE PAYMENT ROW AS COMPLETED.  ALL THAT
015390* IS LEFT IS TO STAMP THE ORDER ROW AS COMPLETED AND WRITE IT -
015400* THE ONE AND ONLY WRITE ORDER-MASTER-RECORD FOR A GOOD ORDER.
015410      ADD 1 TO WS-ORDERS-COMPLETED-CNT.
015420      SET ORD-STATUS-COMPLETED   TO TRUE.
015430      WRITE ORDER-MASTER-RECORD.
015440*
015450  9100-FAIL-ORDER.
015460* FAILED PATH - SOMETHING IN 2800-APPLY-POSTINGS REJECTED
015470* (NO PAYMENT ROW EXISTS YET IN THIS CASE, UNLIKE 2900 ABOVE).
015480* WRITE THE ORDER ROW AS FAILED FIRST, THEN BUILD AND WRITE A
015490* MATCHING FAILED PAYMENT ROW BELOW SO RECONCILIATION HAS BOTH
015500* HALVES OF THE STORY FOR THIS ORDER ID.
015510      ADD 1 TO WS-ORDERS-FAILED-CNT.
015520      SET ORD-STATUS-FAILED      TO TRUE.
015530      WRITE ORDER-MASTER-RECORD.
015540      MOVE WS-ORDER-SEQ-NBR      TO WS-PTN-DIGITS-NUM.
015550      MOVE 'PAY'                 TO PAY-RECORD-CODE.
015560      MOVE 1                     TO PAY-SEQUENCE-NUMBER.
015570      MOVE WS-NEXT-PAY-ID        TO PAY-ID.
015580      ADD 1 TO WS-NEXT-PAY-ID.
015590      MOVE ORD-ID                TO PAY-ORDER-ID.
015600      MOVE 'PREPAID_ACCOUNT'     TO PAY-METHOD.
015610      MOVE ORD-TOTAL-AMOUNT      TO PAY-AMOUNT.
015620      SET PAY-STATUS-FAILED      TO TRUE.
015630* 08/14/03 RDK (CR12344) - A FAILED PAYMENT NEVER CLEARED A
015640* TRANSACTION ID - DROPPED THE MOVE, FIELD IS LEFT BLANK.  NO
015650* MONEY EVER MOVED ON THIS ORDER, SO THERE IS NOTHING FOR A
015660* TRANSACTION ID TO IDENTIFY.
015670      WRITE PAYMENT-RECORD.
015680*
015690***************************************************************
015700*    8000-REWRITE-MASTERS
015710*    WRITES THE ACCOUNT, MERCHANT AND INVENTORY TABLES BACK
015720*    OUT IN FULL.  USER AND PRODUCT ARE LOAD-ONLY AND ARE NOT
015730*    REWRITTEN.
015740***************************************************************
015750* ACCOUNT, MERCHANT AND INVENTORY ARE THE ONLY THREE TABLES
015760* TOUCHED BY POSTING LOGIC (SEE 3000-SERIES) SO THEY ARE THE
015770* ONLY THREE REWRITTEN HERE - IN PLACE OF REWRITE BY KEY,
015780* THIS SHOP SPOOLS THE WHOLE TABLE OUT THE OUTPUT SIDE OF A
015790* PAIRED -OUT FILE, SINCE LINE SEQUENTIAL CANNOT BE REWRITTEN.
015800  8000-REWRITE-MASTERS.
015810      PERFORM 8100-REWRITE-ACCOUNTS.
015820      PERFORM 8200-REWRITE-MERCHANTS.
015830      PERFORM 8300-REWRITE-INVENTORY.
015840*
015850* OUTPUT SIDE OPENED HERE, NOT BACK AT 1600 WITH THE INPUT
015860* MASTERS - THE -OUT FILE IS USELESS UNTIL THE TABLE IT WILL
015870* MIRROR HAS BEEN FULLY LOADED AND POSTED AGAINST ALL DAY.
015880  8100-REWRITE-ACCOUNTS.
015890      OPEN OUTPUT ACCOUNTS-OUT-FILE.
015900      PERFORM 8110-REWRITE-ONE-ACCOUNT
015910          VARYING ACT-TBL-IDX FROM 1 BY 1
015920          UNTIL ACT-TBL-IDX > WS-ACCOUNT-COUNT.
015930      CLOSE ACCOUNTS-OUT-FILE.
015940*
015950* LAST-MAINT DATE IS STAMPED WITH THE RUN DATE ON EVERY ACCOUNT
015960* ROW REGARDLESS OF WHETHER THAT PARTICULAR ACCOUNT WAS POSTED
015970* TO THIS RUN - MATCHES THE WHOLE-TABLE REWRITE APPROACH ABOVE,
015980* SINCE THERE IS NO CHEAP WAY TO TELL WHICH ROWS ACTUALLY
015990* CHANGED ONCE THEY ARE BACK IN THE TABLE.
016000  8110-REWRITE-ONE-ACCOUNT.
016010* TAG FIELDS FIRST, THEN THE KEYS, THEN THE VALUES - SAME FIELD
016020* ORDER THE LOAD SIDE READ THEM IN AT 1220-ADD-ACCOUNT-ENTRY.
016030      MOVE 'ACT'                 TO ACTO-RECORD-CODE.
016040      MOVE 1                     TO ACTO-SEQUENCE-NUMBER.
016050      MOVE AT-ACCT-ID (ACT-TBL-IDX) TO ACTO-ID.
016060      MOVE AT-USER-ID (ACT-TBL-IDX) TO ACTO-USER-ID.
016070      MOVE AT-BALANCE (ACT-TBL-IDX) TO ACTO-BALANCE.
016080      MOVE AT-CURRENCY (ACT-TBL-IDX) TO ACTO-CURRENCY-CDE.
016090* DATE STAMP BROKEN OUT CC/YY/MM/DD TO MATCH THE FOUR-FIELD
016100* GROUP LAYOUT ON ACTO-LAST-MAINT-DATE - SEE THE ACCOUNT-MASTER
016110* COPYBOOK FOR THE GROUP DEFINITION.
016120      MOVE WS-CDF-CC             TO ACTO-LAST-MAINT-CC-DATE.
016130      MOVE WS-CDF-YY             TO ACTO-LAST-MAINT-YY-DATE.
016140      MOVE WS-CDF-MM             TO ACTO-LAST-MAINT-MM-DATE.
016150      MOVE WS-CDF-DD             TO ACTO-LAST-MAINT-DD-DATE.
016160      WRITE ACCOUNT-MASTER-OUT-RECORD.
016170*
016180  8200-REWRITE-MERCHANTS.
016190      OPEN OUTPUT MERCHANTS-OUT-FILE.
016200      PERFORM 8210-REWRITE-ONE-MERCHANT
016210          VARYING MCH-TBL-IDX FROM 1 BY 1
016220          UNTIL MCH-TBL-IDX > WS-MERCHANT-COUNT.
016230      CLOSE MERCHANTS-OUT-FILE.
016240*
016250* MERCHANT BALANCE HERE REFLECTS EVERY SALE CREDITED BY
016260* 3200-CREDIT-MERCHANT DURING THE DAY'S RUN - NO LAST-MAINT
016270* DATE FIELD ON THE MERCHANT RECORD, SO NONE IS STAMPED.
016280  8210-REWRITE-ONE-MERCHANT.
016290* SAME TAG-THEN-KEY-THEN-VALUE FIELD ORDER AS 8110 ABOVE.
016300      MOVE 'MCH'                 TO MCHO-RECORD-CODE.
016310      MOVE 1                     TO MCHO-SEQUENCE-NUMBER.
016320      MOVE MT-MERCH-ID (MCH-TBL-IDX) TO MCHO-ID.
016330      MOVE MT-NAME (MCH-TBL-IDX) TO MCHO-NAME.
016340      MOVE MT-BALANCE (MCH-TBL-IDX) TO MCHO-BALANCE.
016350      MOVE MT-CURRENCY (MCH-TBL-IDX) TO MCHO-CURRENCY-CDE.
016360* ONE RECORD OUT FOR EVERY ROW IN THE TABLE, POSTED OR NOT -
016370* THE -OUT FILE IS A FULL REPLACEMENT COPY OF THE MASTER, NOT
016380* A LIST OF CHANGES.
016390      WRITE MERCHANT-MASTER-OUT-RECORD.
016400*
016410  8300-REWRITE-INVENTORY.
016420      OPEN OUTPUT INVENTORY-OUT-FILE.
016430      PERFORM 8310-REWRITE-ONE-INVENTORY
016440          VARYING INV-TBL-IDX FROM 1 BY 1
016450          UNTIL INV-TBL-IDX > WS-INVENTORY-COUNT.
016460      CLOSE INVENTORY-OUT-FILE.
016470*
016480* QUANTITY HERE IS THE ON-HAND COUNT AFTER EVERY
016490* 3400-DEDUCT-INVENTORY CALL TODAY - TOMORROW'S RUN LOADS THIS
016500* SAME FILE BACK IN AT 1500-LOAD-INVENTORY AS ITS OPENING
016510* BALANCE.
016520  8310-REWRITE-ONE-INVENTORY.
016530      MOVE 'INV'                 TO INVO-RECORD-CODE.
016540      MOVE 1                     TO INVO-SEQUENCE-NUMBER.
016550      MOVE IT-INV-ID (INV-TBL-IDX) TO INVO-ID.
016560      MOVE IT-PROD-ID (INV-TBL-IDX) TO INVO-PROD-ID.
016570      MOVE IT-QUANTITY (INV-TBL-IDX) TO INVO-QUANTITY.
016580      WRITE INVENTORY-MASTER-OUT-RECORD.
016590*
016600***************************************************************
016610*    9000-WRAP-UP
016620*    CLOSES THE RUN FILES AND DISPLAYS THE RUN COUNTS FOR THE
016630*    OPERATOR CONSOLE LOG.
016640***************************************************************
016650  9000-WRAP-UP.
016660      CLOSE ORDERS-IN-FILE
016670            ORDERS-OUT-FILE
016680            PAYMENTS-OUT-FILE
016690            ACCT-TXN-FILE
016700            INV-TXN-FILE.
016710      DISPLAY 'ORD.TIP10 - ORDERS READ      = ' WS-ORDERS-READ-CNT.
016720      DISPLAY 'ORD.TIP10 - ORDERS COMPLETED  = ' WS-ORDERS-COMPLETED-CNT.
016730      DISPLAY 'ORD.TIP10 - ORDERS FAILED     = ' WS-ORDERS-FAILED-CNT.
016740      DISPLAY 'ORD.TIP10 - ORDERS REJECTED   = ' WS-ORDERS-REJECTED-CNT.
016750*
016760***************************************************************
016770*    9900-ABEND-RUN
016780*    CR12455  07/22/03  RDK  NONE OF THE RUN-FILE OPENS WERE
016790*    CHECKED FOR A BAD FILE STATUS UNTIL TODAY - A FULL DISK
016800*    ON THE TRANSACTION-FILE DRIVE USED TO RUN CLEAR THROUGH
016810*    TO COMPLETION WRITING NOTHING BUT SPACES.  1600-OPEN-RUN-
016820*    FILES NOW CALLS THIS PARAGRAPH THE FIRST TIME ANY OPEN
016830*    COMES BACK OTHER THAN '00' (SUCCESSFUL).
016840***************************************************************
016850  9900-ABEND-RUN.
016860* NAME THE PROGRAM ON THE CONSOLE LOG BEFORE GOING DOWN - THE
016870* OPERATOR WATCHING THE BATCH WINDOW HAS NO OTHER WAY TO TELL
016880* WHICH STEP OF THE NIGHTLY RUN JUST FAILED.
016890      MOVE 'ORDTIP10'            TO WS-ABEND-PROGRAM-NAME.
016900      DISPLAY '*** ABEND *** PROGRAM ' WS-ABEND-PROGRAM-NAME
016910          ' UNABLE TO OPEN A REQUIRED RUN FILE - SEE FILE '
016920          'STATUS BYTES IN WORKING-STORAGE.'
016930* ALL FIVE STATUS BYTES DUMPED TOGETHER, NOT JUST THE ONE THAT
016940* FAILED - OPERATIONS ASKED FOR ALL FIVE AFTER THE INCIDENT SO
016950* THEY DO NOT HAVE TO RE-RUN JUST TO SEE WHICH OTHERS WERE BAD.
016960      DISPLAY 'ORQ=' WS-ORQ-STATUS ' ORD=' WS-ORD-STATUS
016970          ' PAY=' WS-PAY-STATUS ' ATX=' WS-ATX-STATUS
016980          ' ITX=' WS-ITX-STATUS.
016990* NO CLOSE OF WHATEVER DID OPEN SUCCESSFULLY - THE RUN IS DEAD
017000* EITHER WAY AND THE OPERATING SYSTEM RECLAIMS THE FILES AT
017010* STOP RUN.
017020      STOP RUN.
